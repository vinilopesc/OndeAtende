000100******************************************************************
000200*    TRGABND  --  FATAL-ERROR TRACE AND ABEND MESSAGE BLOCK
000300*
000400*    COPIED INTO EVERY TRIAGE BATCH PROGRAM SO THE SAME SYSOUT
000500*    LAYOUT IS USED FOR A FATAL-ERROR DUMP LINE NO MATTER WHICH
000600*    STEP OF THE RUN BLOWS UP.  PARA-NAME IS MOVED AT THE TOP OF
000700*    EVERY PARAGRAPH SO THE LAST VALUE ON THE DUMP TELLS THE
000800*    OPERATOR WHERE THE JOB DIED.
000900******************************************************************
001000 01  PARA-NAME                       PIC X(24) VALUE SPACES.
001100
001200 01  ABEND-REC.
001300     05  FILLER                      PIC X(10) VALUE '*** ABEND '.
001400     05  ABEND-PARA-NAME             PIC X(24).
001500     05  FILLER                      PIC X(02) VALUE SPACES.
001600     05  ABEND-REASON                PIC X(40) VALUE SPACES.
001700     05  FILLER                      PIC X(02) VALUE SPACES.
001800     05  ABEND-ACTUAL-LBL            PIC X(06) VALUE SPACES.
001900     05  ACTUAL-VAL                  PIC ZZZ,ZZ9.
002000     05  FILLER                      PIC X(02) VALUE SPACES.
002100     05  ABEND-EXPECT-LBL            PIC X(08) VALUE SPACES.
002200     05  EXPECTED-VAL                PIC ZZZ,ZZ9.
002300     05  FILLER                      PIC X(28) VALUE SPACES.
