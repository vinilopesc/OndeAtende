000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  TRGDIST.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 04/12/88.
000700 DATE-COMPILED. 04/12/88.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          GREAT-CIRCLE DISTANCE BETWEEN TWO LAT/LONG POINTS,
001400*          USED BY THE FACILITY-RECOMMENDATION PASS TO SCORE
001500*          HOW FAR EACH FACILITY IS FROM AN ARRIVING PATIENT.
001600*
001700*          THE COMPILER ON THIS BOX HAS NO SIN/COS/ARCSIN/SQRT
001800*          LIBRARY ROUTINE, SO THIS PROGRAM CARRIES ITS OWN --
001900*          A HANDFUL OF MACLAURIN-SERIES TERMS FOR SIN AND COS,
002000*          A FIXED FIVE-PASS NEWTON ITERATION FOR SQUARE ROOT,
002100*          AND A SHORT POWER SERIES FOR ARCSIN.  GOOD TO WELL
002200*          UNDER A TENTH OF A KILOMETER FOR THE FACILITY
002300*          SEPARATIONS THIS CITY ACTUALLY HAS -- NOBODY IS
002400*          ROUTING A PATIENT TO A HOSPITAL ON THE OTHER SIDE
002500*          OF THE EARTH.
002600*
002700******************************************************************
002800*CHANGE LOG.
002900*
003000*    04/12/88  JAS  TRG-0005  ORIGINAL PROGRAM.                   TRG-0005
003100*    01/20/90  RFK  TRG-0052  ARCSIN SERIES WAS ONLY CARRIED TO   TRG-0052
003200*                             THE X-CUBED TERM -- ROUTE-PICKER    TRG-0052
003300*                             WAS SHORTING DISTANT FACILITIES.    TRG-0052
003400*                             ADDED TWO MORE TERMS.               TRG-0052
003500*    07/08/92  MDL  TRG-0089  EARTH RADIUS WAS CODED AS A         TRG-0089
003600*                             LITERAL IN THE COMPUTE STATEMENT,   TRG-0089
003700*                             PULLED OUT TO WS-EARTH-RADIUS-KM    TRG-0089
003800*                             FOR THE NEXT PERSON WHO HAS TO      TRG-0089
003900*                             FIND IT.                            TRG-0089
004000*    09/09/98  TNK  TRG-0166  YEAR-2000 READINESS REVIEW -- THIS  TRG-0166
004100*                             PROGRAM CARRIES NO DATE FIELDS,     TRG-0166
004200*                             NO CHANGE REQUIRED, SIGNED OFF.     TRG-0166
004300*    03/11/02  JAS  TRG-0210  RESULT WAS TRUNCATING INSTEAD OF    TRG-0210
004400*                             ROUNDING TO 2 DECIMALS ON THE WAY   TRG-0210
004500*                             OUT -- ADDED ROUNDED PHRASE.        TRG-0210
004600*    09/14/04  RFK  TRG-0248  A BAD LAT/LONG PAIR ONCE DROVE THE  TRG-0248
004700*                             HAVERSINE "A" TERM JUST BARELY      TRG-0248
004800*                             NEGATIVE ON ROUNDING DRIFT, WHICH   TRG-0248
004900*                             THE NUMERIC COMPARE BELOW SHOULD    TRG-0248
005000*                             HAVE CAUGHT BUT A LATER MAINTAINER  TRG-0248
005100*                             MIGHT BE TEMPTED TO STRIP AS        TRG-0248
005200*                             REDUNDANT -- ADDED THE SIGN-CLASS   TRG-0248
005300*                             CHECK AS A SECOND, INDEPENDENT      TRG-0248
005400*                             GUARD BEFORE THE SQUARE ROOT CALL.  TRG-0248
005500*
005600******************************************************************
005700 ENVIRONMENT DIVISION.
005800 CONFIGURATION SECTION.
005900 SOURCE-COMPUTER. IBM-390.
006000 OBJECT-COMPUTER. IBM-390.
006100 SPECIAL-NAMES.
006200     CLASS POSITIVE-SIGN IS '+'.
006300
006400 DATA DIVISION.
006500 FILE SECTION.
006600
006700 WORKING-STORAGE SECTION.
006800 01  WS-CONSTANTS.
006900     05  WS-PI                       PIC 9(01)V9(08) COMP-3
007000                                          VALUE 3.14159265.
007100     05  WS-EARTH-RADIUS-KM          PIC 9(05)V9(02) COMP-3
007200                                          VALUE 6371.00.
007300
007400 01  WS-RADIAN-WORK.
007500     05  WS-LAT1-RAD                 PIC S9(03)V9(08) COMP-3.
007600     05  WS-LAT2-RAD                 PIC S9(03)V9(08) COMP-3.
007700     05  WS-DLAT-RAD                 PIC S9(03)V9(08) COMP-3.
007800     05  WS-DLON-RAD                 PIC S9(03)V9(08) COMP-3.
007900     05  WS-DLAT-HALF                PIC S9(03)V9(08) COMP-3.
008000     05  WS-DLON-HALF                PIC S9(03)V9(08) COMP-3.
008100
008200 01  WS-TRIG-WORK.
008300     05  WS-SIN-ARG                  PIC S9(03)V9(08) COMP-3.
008400     05  WS-SIN-RESULT               PIC S9(03)V9(08) COMP-3.
008500     05  WS-COS-ARG                  PIC S9(03)V9(08) COMP-3.
008600     05  WS-COS-RESULT               PIC S9(03)V9(08) COMP-3.
008700     05  WS-TERM                     PIC S9(03)V9(10) COMP-3.
008800     05  WS-TERM-SIGN                PIC S9(01) COMP-3.
008900     05  WS-SERIES-CTR               PIC 9(02) COMP.
009000
009100 01  WS-SQRT-WORK.
009200     05  WS-SQRT-ARG                 PIC S9(03)V9(08) COMP-3.
009300     05  WS-SQRT-GUESS               PIC S9(03)V9(08) COMP-3.
009400     05  WS-SQRT-CTR                 PIC 9(02) COMP.
009500
009600 01  WS-HAVERSINE-WORK.
009700     05  WS-SIN-DLAT-HALF            PIC S9(03)V9(08) COMP-3.
009800     05  WS-SIN-DLON-HALF            PIC S9(03)V9(08) COMP-3.
009900     05  WS-COS-LAT1                 PIC S9(03)V9(08) COMP-3.
010000     05  WS-COS-LAT2                 PIC S9(03)V9(08) COMP-3.
010100     05  WS-HAV-A                    PIC S9(03)V9(08) COMP-3.
010200     05  WS-HAV-SQRT-A               PIC S9(03)V9(08) COMP-3.
010300     05  WS-HAV-ASIN                 PIC S9(03)V9(08) COMP-3.
010400     05  WS-HAV-ASIN-R REDEFINES WS-HAV-ASIN.
010500         10  WS-HAV-ASIN-WHOLE       PIC S9(03).
010600         10  WS-HAV-ASIN-DEC         PIC 9(08).
010700     05  WS-HAV-A-SIGNED             PIC S9(03)V9(08)
010800                                          SIGN IS LEADING
010900                                          SEPARATE CHARACTER.
011000     05  WS-HAV-A-SIGN-R REDEFINES WS-HAV-A-SIGNED.
011100         10  WS-HAV-A-SIGN-CHAR      PIC X(01).
011200         10  FILLER                  PIC X(11).
011300
011400 LINKAGE SECTION.
011500 01  LK-LAT1                         PIC S9(03)V9(06).
011600 01  LK-LAT1-R REDEFINES LK-LAT1.
011700     05  LK-LAT1-DEG                 PIC S9(03).
011800     05  LK-LAT1-DEC                 PIC 9(06).
011900 01  LK-LON1                         PIC S9(03)V9(06).
012000 01  LK-LON1-R REDEFINES LK-LON1.
012100     05  LK-LON1-DEG                 PIC S9(03).
012200     05  LK-LON1-DEC                 PIC 9(06).
012300 01  LK-LAT2                         PIC S9(03)V9(06).
012400 01  LK-LAT2-R REDEFINES LK-LAT2.
012500     05  LK-LAT2-DEG                 PIC S9(03).
012600     05  LK-LAT2-DEC                 PIC 9(06).
012700 01  LK-LON2                         PIC S9(03)V9(06).
012800 01  LK-LON2-R REDEFINES LK-LON2.
012900     05  LK-LON2-DEG                 PIC S9(03).
013000     05  LK-LON2-DEC                 PIC 9(06).
013100 01  LK-DISTANCE-KM                  PIC 9(03)V99.
013200 01  LK-RETURN-CD                    PIC S9(04) COMP.
013300
013400 PROCEDURE DIVISION USING LK-LAT1, LK-LON1, LK-LAT2, LK-LON2,
013500                           LK-DISTANCE-KM, LK-RETURN-CD.
013600     MOVE ZERO TO LK-RETURN-CD.
013700
013800     COMPUTE WS-LAT1-RAD = LK-LAT1 * WS-PI / 180.
013900     COMPUTE WS-LAT2-RAD = LK-LAT2 * WS-PI / 180.
014000     COMPUTE WS-DLAT-RAD = (LK-LAT2 - LK-LAT1) * WS-PI / 180.
014100     COMPUTE WS-DLON-RAD = (LK-LON2 - LK-LON1) * WS-PI / 180.
014200     COMPUTE WS-DLAT-HALF = WS-DLAT-RAD / 2.
014300     COMPUTE WS-DLON-HALF = WS-DLON-RAD / 2.
014400
014500     MOVE WS-DLAT-HALF TO WS-SIN-ARG.
014600     PERFORM 100-SIN-SERIES.
014700     MOVE WS-SIN-RESULT TO WS-SIN-DLAT-HALF.
014800
014900     MOVE WS-DLON-HALF TO WS-SIN-ARG.
015000     PERFORM 100-SIN-SERIES.
015100     MOVE WS-SIN-RESULT TO WS-SIN-DLON-HALF.
015200
015300     MOVE WS-LAT1-RAD TO WS-COS-ARG.
015400     PERFORM 150-COS-SERIES.
015500     MOVE WS-COS-RESULT TO WS-COS-LAT1.
015600
015700     MOVE WS-LAT2-RAD TO WS-COS-ARG.
015800     PERFORM 150-COS-SERIES.
015900     MOVE WS-COS-RESULT TO WS-COS-LAT2.
016000
016100     COMPUTE WS-HAV-A =
016200         (WS-SIN-DLAT-HALF * WS-SIN-DLAT-HALF) +
016300         (WS-COS-LAT1 * WS-COS-LAT2 *
016400             WS-SIN-DLON-HALF * WS-SIN-DLON-HALF).
016500
016600     IF WS-HAV-A < ZERO
016700         MOVE ZERO TO WS-HAV-A.
016800     MOVE WS-HAV-A TO WS-HAV-A-SIGNED.
016900     IF WS-HAV-A-SIGN-CHAR IS NOT POSITIVE-SIGN
017000         MOVE ZERO TO WS-HAV-A.
017100     IF WS-HAV-A > 1
017200         MOVE 1 TO WS-HAV-A.
017300
017400     MOVE WS-HAV-A TO WS-SQRT-ARG.
017500     PERFORM 200-SQRT-NEWTON.
017600     MOVE WS-SQRT-GUESS TO WS-HAV-SQRT-A.
017700
017800     MOVE WS-HAV-SQRT-A TO WS-SIN-ARG.
017900     PERFORM 250-ASIN-SERIES.
018000     MOVE WS-TERM TO WS-HAV-ASIN.
018100
018200     COMPUTE LK-DISTANCE-KM ROUNDED =
018300         2 * WS-EARTH-RADIUS-KM * WS-HAV-ASIN.
018400
018500     GOBACK.
018600
018700 100-SIN-SERIES.
018800**  SIN(X) = X - X3/3! + X5/5! - X7/7! + X9/9!
018900     COMPUTE WS-SIN-RESULT =
019000         WS-SIN-ARG
019100         - ((WS-SIN-ARG ** 3) / 6)
019200         + ((WS-SIN-ARG ** 5) / 120)
019300         - ((WS-SIN-ARG ** 7) / 5040)
019400         + ((WS-SIN-ARG ** 9) / 362880).
019500
019600 150-COS-SERIES.
019700**  COS(X) = 1 - X2/2! + X4/4! - X6/6! + X8/8!
019800     COMPUTE WS-COS-RESULT =
019900         1
020000         - ((WS-COS-ARG ** 2) / 2)
020100         + ((WS-COS-ARG ** 4) / 24)
020200         - ((WS-COS-ARG ** 6) / 720)
020300         + ((WS-COS-ARG ** 8) / 40320).
020400
020500 200-SQRT-NEWTON.
020600**  FIVE PASSES OF NEWTON'S METHOD IS PLENTY FOR A VALUE IN
020700**  THE ZERO-TO-ONE RANGE THIS ROUTINE IS ALWAYS HANDED.
020800     IF WS-SQRT-ARG = ZERO
020900         MOVE ZERO TO WS-SQRT-GUESS
021000         GO TO 200-EXIT.
021100     MOVE WS-SQRT-ARG TO WS-SQRT-GUESS.
021200     PERFORM 210-SQRT-ITERATE
021300         VARYING WS-SQRT-CTR FROM 1 BY 1
021400             UNTIL WS-SQRT-CTR > 5.
021500 200-EXIT.
021600     EXIT.
021700
021800 210-SQRT-ITERATE.
021900     COMPUTE WS-SQRT-GUESS ROUNDED =
022000         (WS-SQRT-GUESS + (WS-SQRT-ARG / WS-SQRT-GUESS)) / 2.
022100
022200 250-ASIN-SERIES.
022300**  ARCSIN(X) = X + X3/6 + 3X5/40 + 15X7/336 + 105X9/3456
022400     COMPUTE WS-TERM =
022500         WS-SIN-ARG
022600         + ((WS-SIN-ARG ** 3) / 6)
022700         + ((3 * (WS-SIN-ARG ** 5)) / 40)
022800         + ((15 * (WS-SIN-ARG ** 7)) / 336)
022900         + ((105 * (WS-SIN-ARG ** 9)) / 3456).
