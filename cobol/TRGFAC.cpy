000100******************************************************************
000200*    TRGFAC  --  FACILITY REFERENCE RECORD AND IN-MEMORY TABLE
000300*
000400*    ONE RECORD PER HEALTH FACILITY (UPA, UBS, HOSPITAL, PS,
000500*    CAPS, AME).  FILE IS SORTED ASCENDING BY FAC-ID AND IS
000600*    SMALL ENOUGH (UNDER 50 ENTRIES CITY-WIDE) TO BE LOADED
000700*    ENTIRELY INTO WORKING STORAGE AND SEARCHED -- NO INDEXED
000800*    VSAM FILE IS NEEDED FOR THIS LOOKUP.
000900*
001000*    FIXED LENGTH 150 BYTES.
001100******************************************************************
001200 01  FAC-FACILITY-REC.
001300     05  FAC-ID                      PIC X(04).
001400     05  FAC-NAME                    PIC X(30).
001500     05  FAC-TYPE                    PIC X(08).
001600         88  FAC-IS-UPA                  VALUE 'UPA     '.
001700         88  FAC-IS-UBS                  VALUE 'UBS     '.
001800         88  FAC-IS-HOSPITAL             VALUE 'HOSPITAL'.
001900         88  FAC-IS-PS                   VALUE 'PS      '.
002000         88  FAC-IS-CAPS                 VALUE 'CAPS    '.
002100         88  FAC-IS-AME                  VALUE 'AME     '.
002200     05  FAC-LATITUDE                PIC S9(03)V9(06).
002300     05  FAC-LONGITUDE               PIC S9(03)V9(06).
002400     05  FAC-24H-FLAG                PIC X(01).
002500         88  FAC-OPEN-24-HOURS           VALUE 'Y'.
002600     05  FAC-OPEN-TIME               PIC 9(04).
002700     05  FAC-CLOSE-TIME              PIC 9(04).
002800     05  FAC-OCCUPANCY-PCT           PIC 9(03).
002900     05  FAC-AVG-WAIT-MIN            PIC 9(03).
003000     05  FAC-ACCEPT-EMERG            PIC X(01).
003100         88  FAC-ACCEPTS-EMERGENCIES     VALUE 'Y'.
003200     05  FILLER                      PIC X(74).
003300
003400******************************************************************
003500*    IN-MEMORY FACILITY TABLE -- LOADED ONCE AT START OF RUN,
003600*    SEARCHED BY FAC-ID-T (SEARCH ALL, ASCENDING KEY) AND ALSO
003700*    WALKED ENTRY BY ENTRY FOR THE SCORING PASS.  EACH ENTRY
003800*    ALSO CARRIES THE RUNNING QUEUE COUNTERS MAINTAINED AS
003900*    TRGEDIT READS THE DAY'S TRIAGE REQUESTS.
004000******************************************************************
004100 01  FAC-TABLE-AREA.
004200     05  FAC-TABLE-COUNT             PIC 9(04) COMP.
004300     05  FAC-TABLE-REC OCCURS 50 TIMES
004400             ASCENDING KEY IS FAC-ID-T
004500             INDEXED BY FAC-IDX.
004600         10  FAC-ID-T                PIC X(04).
004700         10  FAC-NAME-T              PIC X(30).
004800         10  FAC-TYPE-T              PIC X(08).
004900         10  FAC-LATITUDE-T          PIC S9(03)V9(06).
005000         10  FAC-LONGITUDE-T         PIC S9(03)V9(06).
005100         10  FAC-24H-FLAG-T          PIC X(01).
005200         10  FAC-OPEN-TIME-T         PIC 9(04).
005300         10  FAC-CLOSE-TIME-T        PIC 9(04).
005400         10  FAC-OCCUPANCY-PCT-T     PIC 9(03).
005500         10  FAC-AVG-WAIT-MIN-T      PIC 9(03).
005600         10  FAC-ACCEPT-EMERG-T      PIC X(01).
005700**        RUNNING QUEUE CENSUS, BY PRIORITY COLOR, WAITING ONLY
005800         10  FAC-WAIT-RED-T          PIC 9(03) COMP-3.
005900         10  FAC-WAIT-ORANGE-T       PIC 9(03) COMP-3.
006000         10  FAC-WAIT-YELLOW-T       PIC 9(03) COMP-3.
006100         10  FAC-WAIT-GREEN-T        PIC 9(03) COMP-3.
006200         10  FAC-WAIT-BLUE-T         PIC 9(03) COMP-3.
