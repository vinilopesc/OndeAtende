000100******************************************************************
000200*    TRGFWK  --  FACILITY RECOMMENDATION WORK RECORD
000300*
000400*    WRITTEN BY TRGSRCH, UP TO THREE RECORDS (RANK 1-3) PER
000500*    QUALIFYING RED/ORANGE/YELLOW SESSION THAT CARRIED A
000600*    NON-ZERO COORDINATE PAIR.  READ BACK BY TRGSTAT TO PRINT
000700*    SECTION 3 OF THE STATS-REPORT.
000800*
000900*    FIXED LENGTH 100 BYTES.
001000******************************************************************
001100 01  FWK-FACREC-WORK-REC.
001200     05  FWK-SESSION-ID              PIC X(08).
001300     05  FWK-RANK                    PIC 9(01).
001400     05  FWK-FACILITY-NAME           PIC X(30).
001500     05  FWK-DISTANCE-KM             PIC 9(03)V99.
001600     05  FWK-SCORE                   PIC 9(03)V99.
001700     05  FWK-RECOMMENDED-FLAG        PIC X(01).
001800         88  FWK-IS-RECOMMENDED          VALUE 'Y'.
001900     05  FWK-PRIORITY-COLOR          PIC X(06).
002000     05  FWK-EMERGENCY-MSG           PIC X(40).
002100     05  FILLER                      PIC X(04).
