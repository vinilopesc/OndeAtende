000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  TRGCPF.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 04/12/88.
000700 DATE-COMPILED. 04/12/88.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          THIS SUBPROGRAM CHECKS A PATIENT'S NATIONAL-ID (CPF)
001400*          FIELD FOR THE SIMPLE FORMAT RULE THE TRIAGE DESK
001500*          CARES ABOUT -- EXACTLY 11 NUMERIC DIGITS.  IT DOES
001600*          NOT RUN THE MOD-11 CHECK-DIGIT ALGORITHM; A BAD CPF
001700*          STILL GETS THE PATIENT SEEN, IT JUST FLAGS THE
001800*          SESSION RECORD FOR THE REGISTRATION DESK TO FIX UP
001900*          LATER.
002000*
002100******************************************************************
002200*CHANGE LOG.
002300*
002400*    04/12/88  JAS  TRG-0004  ORIGINAL PROGRAM FOR TRIAGE         TRG-0004
002500*                             FRONT-DESK EDIT PROJECT.            TRG-0004
002600*    11/30/89  RFK  TRG-0041  CPF WAS BEING FLAGGED INVALID       TRG-0041
002700*                             WHEN SUBMITTED WITH EMBEDDED        TRG-0041
002800*                             PUNCTUATION FROM THE OLD PAPER      TRG-0041
002900*                             FORMS -- DESK NOW STRIPS PUNCT      TRG-0041
003000*                             BEFORE THIS ROUTINE IS CALLED SO    TRG-0041
003100*                             NO CHANGE NEEDED HERE, CLOSED       TRG-0041
003200*                             AS NOT-A-BUG.                       TRG-0041
003300*    06/14/91  MDL  TRG-0077  ADDED THE DIGIT-GROUP REDEFINES     TRG-0077
003400*                             BELOW SO A FUTURE MOD-11 PASS       TRG-0077
003500*                             HAS THE THREE-THREE-THREE-TWO       TRG-0077
003600*                             GROUPING ALREADY BROKEN OUT.        TRG-0077
003700*    08/02/93  JAS  TRG-0102  NO FUNCTIONAL CHANGE, RECOMPILE     TRG-0102
003800*                             ONLY, AFTER COMPILER UPGRADE.       TRG-0102
003900*    09/09/98  TNK  TRG-0166  YEAR-2000 READINESS REVIEW -- THIS  TRG-0166
004000*                             PROGRAM CARRIES NO DATE FIELDS,     TRG-0166
004100*                             NO CHANGE REQUIRED, SIGNED OFF.     TRG-0166
004200*    02/17/01  RFK  TRG-0201  CLEANED UP REMARKS, NO LOGIC        TRG-0201
004300*                             CHANGE.                             TRG-0201
004400*
004500******************************************************************
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SOURCE-COMPUTER. IBM-390.
004900 OBJECT-COMPUTER. IBM-390.
005000 SPECIAL-NAMES.
005100     CLASS NUMERIC-DIGIT IS '0' THRU '9'.
005200
005300 DATA DIVISION.
005400 FILE SECTION.
005500
005600 WORKING-STORAGE SECTION.
005700
005800 LINKAGE SECTION.
005900 01  LK-CPF-IN                       PIC X(11).
006000 01  LK-CPF-IN-R REDEFINES LK-CPF-IN.
006100     05  LK-CPF-GROUP-1              PIC X(03).
006200     05  LK-CPF-GROUP-2              PIC X(03).
006300     05  LK-CPF-GROUP-3              PIC X(03).
006400     05  LK-CPF-GROUP-4              PIC X(02).
006500 01  LK-CPF-IN-NUM REDEFINES LK-CPF-IN.
006600     05  LK-CPF-AS-9                 PIC 9(11).
006700 01  LK-CPF-IN-TBL REDEFINES LK-CPF-IN.
006800**    ONE BYTE PER DIGIT -- HELD IN RESERVE FOR THE DAY THE
006900**    REGISTRATION DESK ASKS FOR THE MOD-11 CHECK-DIGIT PASS.
007000     05  LK-CPF-DIGIT OCCURS 11 TIMES PIC X(01).
007100 01  LK-CPF-VALID                    PIC X(01).
007200 01  LK-RETURN-CD                    PIC S9(04) COMP.
007300
007400 PROCEDURE DIVISION USING LK-CPF-IN, LK-CPF-VALID, LK-RETURN-CD.
007500     MOVE 'N' TO LK-CPF-VALID.
007600     MOVE ZERO TO LK-RETURN-CD.
007700
007800     IF LK-CPF-IN IS NUMERIC-DIGIT
007900         MOVE 'Y' TO LK-CPF-VALID.
008000
008100     GOBACK.
