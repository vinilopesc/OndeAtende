000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  TRGSTAT.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 02/17/87.
000600 DATE-COMPILED. 02/17/87.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIRD AND LAST STEP OF THE DAILY TRIAGE RUN.  PRINTS
001300*          THE STATS-REPORT IN THREE SECTIONS --
001400*
001500*             SECTION 1 - ONE BLOCK PER FACILITY, FROM THE 'F'
001600*                         TRAILER RECORDS TRGEDIT LEFT ON
001700*                         STATS-WORK.
001800*             SECTION 2 - CITY-WIDE GRAND TOTALS, FROM THE SINGLE
001900*                         'G' RECORD AT THE END OF STATS-WORK.
002000*             SECTION 3 - FACILITY RECOMMENDATIONS FOR EVERY
002100*                         CRITICAL PATIENT, FROM THE FACREC-WORK
002200*                         FILE TRGSRCH LEFT BEHIND.
002300*
002400******************************************************************
002500*CHANGE LOG.
002600*
002700*    02/17/87  JAS  TRG-0003  ORIGINAL PROGRAM.                   TRG-0003
002800*    08/11/87  JAS  TRG-0009  FACILITY COUNT ON THE SECTION 1     TRG-0009
002900*                             HEADING LINE RAISED TO MATCH THE    TRG-0009
003000*                             50-ENTRY TABLE CHANGE IN TRGEDIT.   TRG-0009
003100*    03/02/88  RFK  TRG-0018  SECTION 1 WAS PRINTING STATS-WORK   TRG-0018
003200*                             RECORDS IN ARRIVAL ORDER INSTEAD OF TRG-0018
003300*                             FACILITY-ID ORDER -- TRGEDIT NOW    TRG-0018
003400*                             WRITES THEM IN FACILITY-ID ORDER SO TRG-0018
003500*                             NO SORT STEP IS NEEDED HERE; CLOSED TRG-0018
003600*                             AS NOT-A-BUG ONCE JCL WAS CHECKED.  TRG-0018
003700*    11/30/89  RFK  TRG-0044  SECTION 3 GROUPING BY SESSION-ID    TRG-0044
003800*                             ASSUMED FACREC-WORK WAS SORTED --   TRG-0044
003900*                             IT IS, TRGSRCH WRITES IT IN THE     TRG-0044
004000*                             SAME ORDER IT READS TRIAGE-REQUEST, TRG-0044
004100*                             SO CONSECUTIVE RECORDS WITH THE     TRG-0044
004200*                             SAME SESSION-ID ARE GUARANTEED      TRG-0044
004300*                             ADJACENT.  REMARK ADDED, NO CODE    TRG-0044
004400*                             CHANGE.                             TRG-0044
004500*    06/14/91  MDL  TRG-0080  LWBS RATE WAS PRINTING WITH NO      TRG-0080
004600*                             DECIMAL POINT ON A FEW FACILITIES   TRG-0080
004700*                             WITH ZERO PATIENTS -- GUARDED THE   TRG-0080
004800*                             EDIT PICTURE WITH A ZERO-COUNT      TRG-0080
004900*                             CHECK AHEAD OF THE MOVE.            TRG-0080
005000*    01/05/93  MDL  TRG-0097  PAGE-BREAK THRESHOLD LOWERED FROM   TRG-0097
005100*                             60 TO 55 LINES TO MATCH THE         TRG-0097
005200*                             NARROWER PRINT TRAIN ON THE NEW     TRG-0097
005300*                             LASER PRINTER IN THE MAIL ROOM.     TRG-0097
005400*    08/02/93  JAS  TRG-0103  NO FUNCTIONAL CHANGE, RECOMPILE     TRG-0103
005500*                             ONLY, AFTER COMPILER UPGRADE.       TRG-0103
005600*    09/09/98  TNK  TRG-0167  YEAR-2000 READINESS REVIEW -- REPORTTRG-0167
005700*                             HEADING DATE EXPANDED TO A 4-DIGIT  TRG-0167
005800*                             YEAR, SIGNED OFF.                   TRG-0167
005900*    10/07/04  RFK  TRG-0246  EMERGENCY-MESSAGE LINE WAS PRINTING TRG-0246
006000*                             ONCE PER FACILITY RECOMMENDATION    TRG-0246
006100*                             INSTEAD OF ONCE PER PATIENT -- NOW  TRG-0246
006200*                             PRINTED ONLY WHEN FWK-RANK = 1.     TRG-0246
006300*
006400******************************************************************
006500 ENVIRONMENT DIVISION.
006600 CONFIGURATION SECTION.
006700 SOURCE-COMPUTER. IBM-390.
006800 OBJECT-COMPUTER. IBM-390.
006900 SPECIAL-NAMES.
007000     C01 IS NEXT-PAGE.
007100
007200 INPUT-OUTPUT SECTION.
007300 FILE-CONTROL.
007400     SELECT SYSOUT
007500         ASSIGN TO UT-S-SYSOUT
007600         ORGANIZATION IS SEQUENTIAL.
007700
007800     SELECT STATS-WORK-FILE
007900         ASSIGN TO UT-S-STWORK
008000         ACCESS MODE IS SEQUENTIAL
008100         FILE STATUS IS SFCODE.
008200
008300     SELECT FACREC-WORK-FILE
008400         ASSIGN TO UT-S-FWORK
008500         ACCESS MODE IS SEQUENTIAL
008600         FILE STATUS IS WFCODE.
008700
008800     SELECT STATS-RPT
008900         ASSIGN TO UT-S-STATRPT
009000         ACCESS MODE IS SEQUENTIAL
009100         FILE STATUS IS RFCODE.
009200
009300 DATA DIVISION.
009400 FILE SECTION.
009500 FD  SYSOUT
009600     RECORDING MODE IS F
009700     LABEL RECORDS ARE STANDARD
009800     RECORD CONTAINS 132 CHARACTERS
009900     BLOCK CONTAINS 0 RECORDS
010000     DATA RECORD IS SYSOUT-REC.
010100 01  SYSOUT-REC                      PIC X(132).
010200
010300 FD  STATS-WORK-FILE
010400     RECORDING MODE IS F
010500     LABEL RECORDS ARE STANDARD
010600     RECORD CONTAINS 150 CHARACTERS
010700     BLOCK CONTAINS 0 RECORDS
010800     DATA RECORD IS STWK-BUFFER.
010900 01  STWK-BUFFER                     PIC X(150).
011000
011100 FD  FACREC-WORK-FILE
011200     RECORDING MODE IS F
011300     LABEL RECORDS ARE STANDARD
011400     RECORD CONTAINS 100 CHARACTERS
011500     BLOCK CONTAINS 0 RECORDS
011600     DATA RECORD IS FWK-BUFFER.
011700 01  FWK-BUFFER                      PIC X(100).
011800
011900 FD  STATS-RPT
012000     RECORDING MODE IS F
012100     LABEL RECORDS ARE STANDARD
012200     RECORD CONTAINS 132 CHARACTERS
012300     BLOCK CONTAINS 0 RECORDS
012400     DATA RECORD IS STATS-RPT-REC.
012500 01  STATS-RPT-REC                   PIC X(132).
012600
012700 WORKING-STORAGE SECTION.
012800 01  FILE-STATUS-CODES.
012900     05  SFCODE                      PIC X(02).
013000         88  NO-MORE-STATS-WORK          VALUE '10'.
013100     05  WFCODE                      PIC X(02).
013200         88  NO-MORE-FACREC-WORK         VALUE '10'.
013300     05  RFCODE                      PIC X(02).
013400
013500 COPY TRGABND.
013600 COPY TRGSTWK.
013700 COPY TRGFWK.
013800
013900 01  WS-CURRENT-DATE.
014000     05  WS-DATE-YMD                 PIC 9(06).
014100     05  WS-DATE-YMD-R REDEFINES WS-DATE-YMD.
014200         10  WS-DATE-YY              PIC 9(02).
014300         10  WS-DATE-MM              PIC 9(02).
014400         10  WS-DATE-DD              PIC 9(02).
014500 01  WS-DATE-EDIT                    PIC X(10).
014600
014700 01  WS-HOLD-FIELDS.
014800     05  HOLD-SESSION-ID             PIC X(08).
014900
015000 01  WS-SWITCHES.
015100     05  WS-FIRST-FWK-SW             PIC X(01) VALUE 'Y'.
015200         88  WS-FIRST-FACREC                 VALUE 'Y'.
015300
015400 01  COUNTERS-AND-ACCUMULATORS.
015500     05  STWK-RECORDS-READ           PIC S9(07) COMP.
015600     05  FWK-RECORDS-READ            PIC S9(07) COMP.
015700     05  PATIENTS-WITH-RECS          PIC S9(07) COMP.
015800
015900 01  WS-PAGE-CONTROL.
016000     05  WS-LINES                    PIC 9(02) COMP VALUE 99.
016100     05  WS-PAGES                    PIC 9(03) COMP VALUE 1.
016200
016300******************************************************************
016400*    ONE 132-BYTE PRINT AREA, REDEFINED FOR EVERY LINE STYLE THE
016500*    STATS-REPORT NEEDS -- SAME TECHNIQUE AS TRGEDIT'S QUEUE
016600*    REPORT AREA.
016700******************************************************************
016800 01  WS-S-LINE                       PIC X(132).
016900
017000 01  WS-S-PAGE-HDR REDEFINES WS-S-LINE.
017100     05  FILLER                      PIC X(01).
017200     05  FILLER                      PIC X(10) VALUE 'RUN DATE: '.
017300     05  SH-DATE-O                   PIC X(10).
017400     05  FILLER                      PIC X(10)  VALUE SPACES.
017500     05  FILLER                      PIC X(26)  VALUE
017600         'DAILY TRIAGE STATISTICS'.
017700     05  FILLER                      PIC X(54)  VALUE SPACES.
017800     05  FILLER                      PIC X(06)  VALUE 'PAGE: '.
017900     05  SH-PAGE-O                   PIC ZZZ9.
018000     05  FILLER                      PIC X(11)  VALUE SPACES.
018100
018200 01  WS-S-SEC1-HDR REDEFINES WS-S-LINE.
018300     05  FILLER                      PIC X(01).
018400     05  FILLER                      PIC X(60)  VALUE
018500         'SECTION 1 -- STATISTICS BY FACILITY'.
018600     05  FILLER                      PIC X(71)  VALUE SPACES.
018700
018800 01  WS-S-SEC1-COL-HDR REDEFINES WS-S-LINE.
018900     05  FILLER                      PIC X(01).
019000     05  FILLER                      PIC X(05)  VALUE 'FAC'.
019100     05  FILLER                  PIC X(22) VALUE 'FACILITY NAME'.
019200     05  FILLER                      PIC X(06)  VALUE 'TOTAL'.
019300     05  FILLER                      PIC X(06)  VALUE 'RED'.
019400     05  FILLER                      PIC X(07)  VALUE 'ORANGE'.
019500     05  FILLER                      PIC X(07)  VALUE 'YELLOW'.
019600     05  FILLER                      PIC X(06)  VALUE 'GREEN'.
019700     05  FILLER                      PIC X(06)  VALUE 'BLUE'.
019800     05  FILLER                      PIC X(05)  VALUE 'DISC'.
019900     05  FILLER                      PIC X(05)  VALUE 'XFER'.
020000     05  FILLER                      PIC X(05)  VALUE 'LWBS'.
020100     05  FILLER                      PIC X(08)  VALUE 'LWBS-PCT'.
020200     05  FILLER                      PIC X(08)  VALUE 'AVG-WAIT'.
020300     05  FILLER                      PIC X(35)  VALUE SPACES.
020400
020500 01  WS-S-SEC1-DETAIL REDEFINES WS-S-LINE.
020600     05  FILLER                      PIC X(01).
020700     05  SD-FAC-ID-O                 PIC X(04).
020800     05  FILLER                      PIC X(02)  VALUE SPACES.
020900     05  SD-FAC-NAME-O               PIC X(22).
021000     05  SD-TOTAL-O                  PIC ZZZ9.
021100     05  FILLER                      PIC X(02)  VALUE SPACES.
021200     05  SD-RED-O                    PIC ZZZ9.
021300     05  FILLER                      PIC X(02)  VALUE SPACES.
021400     05  SD-ORANGE-O                 PIC ZZZ9.
021500     05  FILLER                      PIC X(03)  VALUE SPACES.
021600     05  SD-YELLOW-O                 PIC ZZZ9.
021700     05  FILLER                      PIC X(02)  VALUE SPACES.
021800     05  SD-GREEN-O                  PIC ZZZ9.
021900     05  FILLER                      PIC X(02)  VALUE SPACES.
022000     05  SD-BLUE-O                   PIC ZZZ9.
022100     05  FILLER                      PIC X(01)  VALUE SPACES.
022200     05  SD-DISC-O                   PIC ZZZ9.
022300     05  FILLER                      PIC X(01)  VALUE SPACES.
022400     05  SD-XFER-O                   PIC ZZZ9.
022500     05  FILLER                      PIC X(01)  VALUE SPACES.
022600     05  SD-LWBS-O                   PIC ZZZ9.
022700     05  FILLER                      PIC X(02)  VALUE SPACES.
022800     05  SD-LWBS-PCT-O               PIC ZZ9.99.
022900     05  FILLER                      PIC X(02)  VALUE SPACES.
023000     05  SD-AVG-WAIT-O               PIC ZZZ9.9.
023100     05  FILLER                      PIC X(37)  VALUE SPACES.
023200
023300 01  WS-S-SEC1-WAIT-DETAIL REDEFINES WS-S-LINE.
023400     05  FILLER                      PIC X(01).
023500     05  FILLER                      PIC X(18)  VALUE
023600         '    AVG WAIT BY -'.
023700     05  FILLER                      PIC X(05)  VALUE 'RED'.
023800     05  SW-RED-O                    PIC ZZZ9.9.
023900     05  FILLER                      PIC X(03)  VALUE SPACES.
024000     05  FILLER                      PIC X(07)  VALUE 'ORANGE'.
024100     05  SW-ORANGE-O                 PIC ZZZ9.9.
024200     05  FILLER                      PIC X(03)  VALUE SPACES.
024300     05  FILLER                      PIC X(07)  VALUE 'YELLOW'.
024400     05  SW-YELLOW-O                 PIC ZZZ9.9.
024500     05  FILLER                      PIC X(03)  VALUE SPACES.
024600     05  FILLER                      PIC X(06)  VALUE 'GREEN'.
024700     05  SW-GREEN-O                  PIC ZZZ9.9.
024800     05  FILLER                      PIC X(03)  VALUE SPACES.
024900     05  FILLER                      PIC X(05)  VALUE 'BLUE'.
025000     05  SW-BLUE-O                   PIC ZZZ9.9.
025100     05  FILLER                      PIC X(41)  VALUE SPACES.
025200
025300 01  WS-S-SEC1-TARGET-DETAIL REDEFINES WS-S-LINE.
025400     05  FILLER                      PIC X(01).
025500     05  FILLER                      PIC X(18)  VALUE
025600         '    WITHIN TARGET-'.
025700     05  FILLER                      PIC X(05)  VALUE 'RED'.
025800     05  ST-RED-O                    PIC ZZZ9.
025900     05  FILLER                      PIC X(04)  VALUE SPACES.
026000     05  FILLER                      PIC X(07)  VALUE 'ORANGE'.
026100     05  ST-ORANGE-O                 PIC ZZZ9.
026200     05  FILLER                      PIC X(04)  VALUE SPACES.
026300     05  FILLER                      PIC X(07)  VALUE 'YELLOW'.
026400     05  ST-YELLOW-O                 PIC ZZZ9.
026500     05  FILLER                      PIC X(04)  VALUE SPACES.
026600     05  FILLER                      PIC X(06)  VALUE 'GREEN'.
026700     05  ST-GREEN-O                  PIC ZZZ9.
026800     05  FILLER                      PIC X(04)  VALUE SPACES.
026900     05  FILLER                      PIC X(05)  VALUE 'BLUE'.
027000     05  ST-BLUE-O                   PIC ZZZ9.
027100     05  FILLER                      PIC X(47)  VALUE SPACES.
027200
027300 01  WS-S-SEC2-HDR REDEFINES WS-S-LINE.
027400     05  FILLER                      PIC X(01).
027500     05  FILLER                      PIC X(60)  VALUE
027600         'SECTION 2 -- CITY-WIDE GRAND TOTALS'.
027700     05  FILLER                      PIC X(71)  VALUE SPACES.
027800
027900 01  WS-S-SEC3-HDR REDEFINES WS-S-LINE.
028000     05  FILLER                      PIC X(01).
028100     05  FILLER                      PIC X(60)  VALUE
028200         'SECTION 3 -- FACILITY RECOMMENDATIONS'.
028300     05  FILLER                      PIC X(71)  VALUE SPACES.
028400
028500 01  WS-S-SEC3-COL-HDR REDEFINES WS-S-LINE.
028600     05  FILLER                      PIC X(01).
028700     05  FILLER                      PIC X(10)  VALUE 'SESSION'.
028800     05  FILLER                      PIC X(05)  VALUE 'RANK'.
028900     05  FILLER                      PIC X(32)  VALUE
029000         'FACILITY NAME'.
029100     05  FILLER                      PIC X(10)  VALUE 'DIST-KM'.
029200     05  FILLER                      PIC X(08)  VALUE 'SCORE'.
029300     05  FILLER                      PIC X(06)  VALUE 'RECOM'.
029400     05  FILLER                      PIC X(60)  VALUE SPACES.
029500
029600 01  WS-S-SEC3-DETAIL REDEFINES WS-S-LINE.
029700     05  FILLER                      PIC X(01).
029800     05  S3-SESSION-O                PIC X(08).
029900     05  FILLER                      PIC X(03)  VALUE SPACES.
030000     05  S3-RANK-O                   PIC 9(01).
030100     05  FILLER                      PIC X(06)  VALUE SPACES.
030200     05  S3-FAC-NAME-O               PIC X(30).
030300     05  FILLER                      PIC X(02)  VALUE SPACES.
030400     05  S3-DISTANCE-O               PIC ZZ9.99.
030500     05  FILLER                      PIC X(02)  VALUE SPACES.
030600     05  S3-SCORE-O                  PIC ZZ9.99.
030700     05  FILLER                      PIC X(03)  VALUE SPACES.
030800     05  S3-RECOM-O                  PIC X(03).
030900     05  FILLER                      PIC X(61)  VALUE SPACES.
031000
031100 01  WS-S-SEC3-EMERG-LINE REDEFINES WS-S-LINE.
031200     05  FILLER                      PIC X(13)  VALUE SPACES.
031300     05  FILLER                      PIC X(10)  VALUE
031400         '*** '.
031500     05  S3-EMERG-O                  PIC X(40).
031600     05  FILLER                      PIC X(01)  VALUE ' '.
031700     05  FILLER                      PIC X(04)  VALUE '***'.
031800     05  FILLER                      PIC X(64)  VALUE SPACES.
031900
032000 01  WS-BLANK-LINE                   PIC X(132) VALUE SPACES.
032100
032200 PROCEDURE DIVISION.
032300     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
032400     PERFORM 100-SECTION-1 THRU 100-EXIT
032500         UNTIL NO-MORE-STATS-WORK OR STWK-GRAND-TOTAL.
032600     PERFORM 150-SECTION-2 THRU 150-EXIT.
032700     PERFORM 200-SECTION-3 THRU 200-EXIT
032800         UNTIL NO-MORE-FACREC-WORK.
032900     PERFORM 900-CLEANUP THRU 900-EXIT.
033000     MOVE ZERO TO RETURN-CODE.
033100     GOBACK.
033200
033300 000-HOUSEKEEPING.
033400     MOVE '000-HOUSEKEEPING' TO PARA-NAME.
033500     DISPLAY '******** BEGIN JOB TRGSTAT ********'.
033600     OPEN INPUT STATS-WORK-FILE, FACREC-WORK-FILE.
033700     OPEN OUTPUT STATS-RPT, SYSOUT.
033800     INITIALIZE COUNTERS-AND-ACCUMULATORS.
033900     ACCEPT WS-DATE-YMD FROM DATE.
034000     STRING '19' WS-DATE-YY '-' WS-DATE-MM '-' WS-DATE-DD
034100         DELIMITED BY SIZE INTO WS-DATE-EDIT.
034200     PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.
034300     MOVE WS-S-LINE TO WS-S-SEC1-HDR.
034400     WRITE STATS-RPT-REC FROM WS-S-SEC1-HDR
034500         AFTER ADVANCING 2.
034600     PERFORM 710-WRITE-SEC1-COL-HDR THRU 710-EXIT.
034700     READ STATS-WORK-FILE INTO STWK-STATS-WORK-REC
034800         AT END
034900             MOVE 'EMPTY STATS-WORK FILE' TO ABEND-REASON
035000             GO TO 1000-ABEND-RTN
035100     END-READ.
035200     READ FACREC-WORK-FILE INTO FWK-FACREC-WORK-REC
035300         AT END
035400             SET NO-MORE-FACREC-WORK TO TRUE
035500     END-READ.
035600 000-EXIT.
035700     EXIT.
035800
035900 100-SECTION-1.
036000     MOVE '100-SECTION-1' TO PARA-NAME.
036100     ADD 1 TO STWK-RECORDS-READ.
036200     IF NOT STWK-GRAND-TOTAL
036300         PERFORM 110-PRINT-FAC-STATS THRU 110-EXIT
036400         READ STATS-WORK-FILE INTO STWK-STATS-WORK-REC
036500             AT END
036600                 MOVE 'STATS-WORK ENDED BEFORE GRAND TOTAL'
036700                     TO ABEND-REASON
036800                 GO TO 1000-ABEND-RTN
036900         END-READ
037000     END-IF.
037100 100-EXIT.
037200     EXIT.
037300
037400 110-PRINT-FAC-STATS.
037500     MOVE '110-PRINT-FAC-STATS' TO PARA-NAME.
037600     PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.
037700     MOVE SPACES TO WS-S-SEC1-DETAIL.
037800     MOVE STWK-FACILITY-ID    TO SD-FAC-ID-O.
037900     MOVE STWK-FACILITY-NAME  TO SD-FAC-NAME-O.
038000     MOVE STWK-TOTAL-PATIENTS TO SD-TOTAL-O.
038100     MOVE STWK-COUNT-RED      TO SD-RED-O.
038200     MOVE STWK-COUNT-ORANGE   TO SD-ORANGE-O.
038300     MOVE STWK-COUNT-YELLOW   TO SD-YELLOW-O.
038400     MOVE STWK-COUNT-GREEN    TO SD-GREEN-O.
038500     MOVE STWK-COUNT-BLUE     TO SD-BLUE-O.
038600     MOVE STWK-DISCHARGED     TO SD-DISC-O.
038700     MOVE STWK-TRANSFERRED    TO SD-XFER-O.
038800     MOVE STWK-LEFT-WO-CARE   TO SD-LWBS-O.
038900     MOVE STWK-LWBS-RATE      TO SD-LWBS-PCT-O.
039000     MOVE STWK-AVG-WAIT-TOTAL TO SD-AVG-WAIT-O.
039100     WRITE STATS-RPT-REC FROM WS-S-SEC1-DETAIL
039200         AFTER ADVANCING 2.
039300     ADD 2 TO WS-LINES.
039400     MOVE SPACES TO WS-S-SEC1-WAIT-DETAIL.
039500     MOVE STWK-AVG-WAIT-RED    TO SW-RED-O.
039600     MOVE STWK-AVG-WAIT-ORANGE TO SW-ORANGE-O.
039700     MOVE STWK-AVG-WAIT-YELLOW TO SW-YELLOW-O.
039800     MOVE STWK-AVG-WAIT-GREEN  TO SW-GREEN-O.
039900     MOVE STWK-AVG-WAIT-BLUE   TO SW-BLUE-O.
040000     WRITE STATS-RPT-REC FROM WS-S-SEC1-WAIT-DETAIL
040100         AFTER ADVANCING 1.
040200     ADD 1 TO WS-LINES.
040300     MOVE SPACES TO WS-S-SEC1-TARGET-DETAIL.
040400     MOVE STWK-WITHIN-TGT-RED    TO ST-RED-O.
040500     MOVE STWK-WITHIN-TGT-ORANGE TO ST-ORANGE-O.
040600     MOVE STWK-WITHIN-TGT-YELLOW TO ST-YELLOW-O.
040700     MOVE STWK-WITHIN-TGT-GREEN  TO ST-GREEN-O.
040800     MOVE STWK-WITHIN-TGT-BLUE   TO ST-BLUE-O.
040900     WRITE STATS-RPT-REC FROM WS-S-SEC1-TARGET-DETAIL
041000         AFTER ADVANCING 1.
041100     WRITE STATS-RPT-REC FROM WS-BLANK-LINE.
041200     ADD 2 TO WS-LINES.
041300 110-EXIT.
041400     EXIT.
041500
041600 150-SECTION-2.
041700     MOVE '150-SECTION-2' TO PARA-NAME.
041800     PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.
041900     MOVE WS-S-LINE TO WS-S-SEC2-HDR.
042000     WRITE STATS-RPT-REC FROM WS-S-SEC2-HDR
042100         AFTER ADVANCING 2.
042200     ADD 2 TO WS-LINES.
042300     MOVE SPACES TO WS-S-SEC1-DETAIL.
042400     MOVE 'ALL '                TO SD-FAC-ID-O.
042500     MOVE 'CITY-WIDE TOTAL'     TO SD-FAC-NAME-O.
042600     MOVE STWK-TOTAL-PATIENTS   TO SD-TOTAL-O.
042700     MOVE STWK-COUNT-RED        TO SD-RED-O.
042800     MOVE STWK-COUNT-ORANGE     TO SD-ORANGE-O.
042900     MOVE STWK-COUNT-YELLOW     TO SD-YELLOW-O.
043000     MOVE STWK-COUNT-GREEN      TO SD-GREEN-O.
043100     MOVE STWK-COUNT-BLUE       TO SD-BLUE-O.
043200     MOVE STWK-DISCHARGED       TO SD-DISC-O.
043300     MOVE STWK-TRANSFERRED      TO SD-XFER-O.
043400     MOVE STWK-LEFT-WO-CARE     TO SD-LWBS-O.
043500     MOVE STWK-LWBS-RATE        TO SD-LWBS-PCT-O.
043600     MOVE STWK-AVG-WAIT-TOTAL   TO SD-AVG-WAIT-O.
043700     WRITE STATS-RPT-REC FROM WS-S-SEC1-DETAIL
043800         AFTER ADVANCING 2.
043900     ADD 2 TO WS-LINES.
044000     MOVE SPACES TO WS-S-SEC1-WAIT-DETAIL.
044100     MOVE STWK-AVG-WAIT-RED    TO SW-RED-O.
044200     MOVE STWK-AVG-WAIT-ORANGE TO SW-ORANGE-O.
044300     MOVE STWK-AVG-WAIT-YELLOW TO SW-YELLOW-O.
044400     MOVE STWK-AVG-WAIT-GREEN  TO SW-GREEN-O.
044500     MOVE STWK-AVG-WAIT-BLUE   TO SW-BLUE-O.
044600     WRITE STATS-RPT-REC FROM WS-S-SEC1-WAIT-DETAIL
044700         AFTER ADVANCING 1.
044800     ADD 1 TO WS-LINES.
044900     MOVE SPACES TO WS-S-SEC1-TARGET-DETAIL.
045000     MOVE STWK-WITHIN-TGT-RED    TO ST-RED-O.
045100     MOVE STWK-WITHIN-TGT-ORANGE TO ST-ORANGE-O.
045200     MOVE STWK-WITHIN-TGT-YELLOW TO ST-YELLOW-O.
045300     MOVE STWK-WITHIN-TGT-GREEN  TO ST-GREEN-O.
045400     MOVE STWK-WITHIN-TGT-BLUE   TO ST-BLUE-O.
045500     WRITE STATS-RPT-REC FROM WS-S-SEC1-TARGET-DETAIL
045600         AFTER ADVANCING 1.
045700     WRITE STATS-RPT-REC FROM WS-BLANK-LINE.
045800     ADD 2 TO WS-LINES.
045900 150-EXIT.
046000     EXIT.
046100
046200 200-SECTION-3.
046300     MOVE '200-SECTION-3' TO PARA-NAME.
046400     ADD 1 TO FWK-RECORDS-READ.
046500     IF WS-FIRST-FACREC
046600         PERFORM 790-CHECK-PAGINATION THRU 790-EXIT
046700         MOVE WS-S-LINE TO WS-S-SEC3-HDR
046800         WRITE STATS-RPT-REC FROM WS-S-SEC3-HDR
046900             AFTER ADVANCING 2
047000         PERFORM 210-WRITE-SEC3-COL-HDR THRU 210-EXIT
047100         MOVE 'N' TO WS-FIRST-FWK-SW
047200     END-IF.
047300     IF FWK-SESSION-ID NOT = HOLD-SESSION-ID
047400         ADD 1 TO PATIENTS-WITH-RECS
047500         MOVE FWK-SESSION-ID TO HOLD-SESSION-ID
047600     END-IF.
047700     PERFORM 220-PRINT-FACREC THRU 220-EXIT.
047800     IF FWK-RANK = 1 AND FWK-EMERGENCY-MSG NOT = SPACES
047900         PERFORM 230-PRINT-EMERG-LINE THRU 230-EXIT
048000     END-IF.
048100     READ FACREC-WORK-FILE INTO FWK-FACREC-WORK-REC
048200         AT END
048300             SET NO-MORE-FACREC-WORK TO TRUE
048400     END-READ.
048500 200-EXIT.
048600     EXIT.
048700
048800 210-WRITE-SEC3-COL-HDR.
048900     MOVE '210-WRITE-SEC3-COL-HDR' TO PARA-NAME.
049000     MOVE WS-S-LINE TO WS-S-SEC3-COL-HDR.
049100     WRITE STATS-RPT-REC FROM WS-S-SEC3-COL-HDR
049200         AFTER ADVANCING 2.
049300     ADD 2 TO WS-LINES.
049400 210-EXIT.
049500     EXIT.
049600
049700 220-PRINT-FACREC.
049800     MOVE '220-PRINT-FACREC' TO PARA-NAME.
049900     PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.
050000     MOVE SPACES TO WS-S-SEC3-DETAIL.
050100     MOVE FWK-SESSION-ID   TO S3-SESSION-O.
050200     MOVE FWK-RANK         TO S3-RANK-O.
050300     MOVE FWK-FACILITY-NAME TO S3-FAC-NAME-O.
050400     MOVE FWK-DISTANCE-KM  TO S3-DISTANCE-O.
050500     MOVE FWK-SCORE        TO S3-SCORE-O.
050600     IF FWK-IS-RECOMMENDED
050700         MOVE 'YES' TO S3-RECOM-O
050800     ELSE
050900         MOVE 'NO'  TO S3-RECOM-O
051000     END-IF.
051100     WRITE STATS-RPT-REC FROM WS-S-SEC3-DETAIL
051200         AFTER ADVANCING 1.
051300     ADD 1 TO WS-LINES.
051400 220-EXIT.
051500     EXIT.
051600
051700 230-PRINT-EMERG-LINE.
051800     MOVE '230-PRINT-EMERG-LINE' TO PARA-NAME.
051900     PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.
052000     MOVE SPACES TO WS-S-SEC3-EMERG-LINE.
052100     MOVE FWK-EMERGENCY-MSG TO S3-EMERG-O.
052200     WRITE STATS-RPT-REC FROM WS-S-SEC3-EMERG-LINE
052300         AFTER ADVANCING 1.
052400     ADD 1 TO WS-LINES.
052500 230-EXIT.
052600     EXIT.
052700
052800 600-PAGE-BREAK.
052900     WRITE STATS-RPT-REC FROM WS-BLANK-LINE.
053000 600-EXIT.
053100     EXIT.
053200
053300 700-WRITE-PAGE-HDR.
053400     MOVE '700-WRITE-PAGE-HDR' TO PARA-NAME.
053500     MOVE WS-DATE-EDIT TO SH-DATE-O.
053600     MOVE WS-PAGES TO SH-PAGE-O.
053700     MOVE WS-S-LINE TO WS-S-PAGE-HDR.
053800     WRITE STATS-RPT-REC FROM WS-S-PAGE-HDR
053900         AFTER ADVANCING NEXT-PAGE.
054000     MOVE ZERO TO WS-LINES.
054100     ADD 1 TO WS-PAGES.
054200 700-EXIT.
054300     EXIT.
054400
054500 710-WRITE-SEC1-COL-HDR.
054600     MOVE '710-WRITE-SEC1-COL-HDR' TO PARA-NAME.
054700     MOVE WS-S-LINE TO WS-S-SEC1-COL-HDR.
054800     WRITE STATS-RPT-REC FROM WS-S-SEC1-COL-HDR
054900         AFTER ADVANCING 2.
055000     ADD 2 TO WS-LINES.
055100 710-EXIT.
055200     EXIT.
055300
055400 790-CHECK-PAGINATION.
055500     MOVE '790-CHECK-PAGINATION' TO PARA-NAME.
055600     IF WS-LINES > 55
055700         PERFORM 600-PAGE-BREAK THRU 600-EXIT
055800         PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT
055900     END-IF.
056000 790-EXIT.
056100     EXIT.
056200
056300 900-CLEANUP.
056400     MOVE '900-CLEANUP' TO PARA-NAME.
056500     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
056600     DISPLAY '** STATS-WORK RECORDS READ **'.
056700     DISPLAY STWK-RECORDS-READ.
056800     DISPLAY '** FACREC-WORK RECORDS READ **'.
056900     DISPLAY FWK-RECORDS-READ.
057000     DISPLAY '** PATIENTS WITH RECOMMENDATIONS **'.
057100     DISPLAY PATIENTS-WITH-RECS.
057200     DISPLAY '******** NORMAL END OF JOB TRGSTAT ********'.
057300 900-EXIT.
057400     EXIT.
057500
057600 850-CLOSE-FILES.
057700     MOVE '850-CLOSE-FILES' TO PARA-NAME.
057800     CLOSE STATS-WORK-FILE, FACREC-WORK-FILE, STATS-RPT, SYSOUT.
057900 850-EXIT.
058000     EXIT.
058100
058200 1000-ABEND-RTN.
058300     MOVE PARA-NAME TO ABEND-PARA-NAME.
058400     WRITE SYSOUT-REC FROM ABEND-REC.
058500     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
058600     DISPLAY '*** ABNORMAL END OF JOB-TRGSTAT ***' UPON CONSOLE.
058700     DISPLAY ABEND-REC.
058800     MOVE 16 TO RETURN-CODE.
058900     GOBACK.
