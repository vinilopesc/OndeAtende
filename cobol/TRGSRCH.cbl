000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  TRGSRCH.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 02/10/87.
000600 DATE-COMPILED. 02/10/87.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          SECOND PASS OVER THE DAY'S TRIAGE FILE.  FOR EVERY
001300*          RED/ORANGE/YELLOW SESSION THAT CARRIED A USABLE
001400*          LAT/LONG PAIR, THIS PROGRAM SCORES EVERY FACILITY IN
001500*          THE CITY-WIDE TABLE AND PICKS THE BEST THREE TO
001600*          RECOMMEND.
001700*
001800*          RUNS AFTER TRGEDIT HAS FINISHED -- IT READS THE SAME
001900*          TRIAGE-REQUEST FILE A SECOND TIME, IN STEP WITH THE
002000*          TRIAGED-SESSION FILE TRGEDIT JUST PRODUCED, SO IT CAN
002100*          SEE BOTH THE PATIENT'S COORDINATES AND THE FINAL
002200*          PRIORITY COLOR TRGEDIT ASSIGNED.
002300*
002400******************************************************************
002500*CHANGE LOG.
002600*
002700*    02/10/87  JAS  TRG-0002  ORIGINAL PROGRAM.                   TRG-0002
002800*    08/11/87  JAS  TRG-0009  FACILITY TABLE RAISED TO 50         TRG-0009
002900*                             ENTRIES, SAME CHANGE AS TRGEDIT.    TRG-0009
003000*    11/30/89  RFK  TRG-0043  ELIGIBILITY FOR RED/ORANGE WAS      TRG-0043
003100*                             NOT CHECKING FAC-ACCEPT-EMERG --    TRG-0043
003200*                             A CLOSED-TO-EMERGENCIES UBS WAS     TRG-0043
003300*                             GETTING RECOMMENDED TO A RED        TRG-0043
003400*                             PATIENT.  ADDED THE CHECK.          TRG-0043
003500*    06/14/91  MDL  TRG-0079  ADDED THE OPEN-NOW CHECK AHEAD OF   TRG-0079
003600*                             SCORING SO A RECOMMENDATION ISN'T   TRG-0079
003700*                             MADE TO A FACILITY THAT IS CLOSED   TRG-0079
003800*                             AT THE PATIENT'S ARRIVAL TIME.      TRG-0079
003900*    01/05/93  MDL  TRG-0096  HOSPITAL BONUS WAS BEING ADDED      TRG-0096
004000*                             BEFORE THE FLOOR-AT-ZERO TEST --    TRG-0096
004100*                             REORDERED SO THE FLOOR APPLIES TO   TRG-0096
004200*                             THE FINAL SCORE.                    TRG-0096
004300*    09/09/98  TNK  TRG-0166  YEAR-2000 READINESS REVIEW -- OPEN  TRG-0166
004400*                             HOURS ARE HHMM WITHIN ONE DAY, NO   TRG-0166
004500*                             CHANGE REQUIRED, SIGNED OFF.        TRG-0166
004600*    10/07/04  RFK  TRG-0245  TOP-3 SELECTION WAS PICKING THE     TRG-0245
004700*                             SAME FACILITY TWICE WHEN TWO        TRG-0245
004800*                             ENTRIES TIED ON SCORE -- MARKED     TRG-0245
004900*                             THE WINNING SLOT USED BEFORE THE    TRG-0245
005000*                             NEXT SEARCH.                        TRG-0245
005100*
005200******************************************************************
005300 ENVIRONMENT DIVISION.
005400 CONFIGURATION SECTION.
005500 SOURCE-COMPUTER. IBM-390.
005600 OBJECT-COMPUTER. IBM-390.
005700 SPECIAL-NAMES.
005800     C01 IS NEXT-PAGE.
005900
006000 INPUT-OUTPUT SECTION.
006100 FILE-CONTROL.
006200     SELECT SYSOUT
006300         ASSIGN TO UT-S-SYSOUT
006400         ORGANIZATION IS SEQUENTIAL.
006500
006600     SELECT TRIAGE-REQUEST-FILE
006700         ASSIGN TO UT-S-TRGREQ
006800         ACCESS MODE IS SEQUENTIAL
006900         FILE STATUS IS IFCODE.
007000
007100     SELECT FACILITY-FILE
007200         ASSIGN TO UT-S-TRGFAC
007300         ACCESS MODE IS SEQUENTIAL
007400         FILE STATUS IS FFCODE.
007500
007600     SELECT TRGSESS-FILE
007700         ASSIGN TO UT-S-TRGSESS
007800         ACCESS MODE IS SEQUENTIAL
007900         FILE STATUS IS TFCODE.
008000
008100     SELECT FACREC-WORK-FILE
008200         ASSIGN TO UT-S-FWORK
008300         ACCESS MODE IS SEQUENTIAL
008400         FILE STATUS IS WFCODE.
008500
008600 DATA DIVISION.
008700 FILE SECTION.
008800 FD  SYSOUT
008900     RECORDING MODE IS F
009000     LABEL RECORDS ARE STANDARD
009100     RECORD CONTAINS 132 CHARACTERS
009200     BLOCK CONTAINS 0 RECORDS
009300     DATA RECORD IS SYSOUT-REC.
009400 01  SYSOUT-REC                      PIC X(132).
009500
009600 FD  TRIAGE-REQUEST-FILE
009700     RECORDING MODE IS F
009800     LABEL RECORDS ARE STANDARD
009900     RECORD CONTAINS 200 CHARACTERS
010000     BLOCK CONTAINS 0 RECORDS
010100     DATA RECORD IS TR-REQUEST-BUFFER.
010200 01  TR-REQUEST-BUFFER                PIC X(200).
010300
010400 FD  FACILITY-FILE
010500     RECORDING MODE IS F
010600     LABEL RECORDS ARE STANDARD
010700     RECORD CONTAINS 150 CHARACTERS
010800     BLOCK CONTAINS 0 RECORDS
010900     DATA RECORD IS FAC-BUFFER.
011000 01  FAC-BUFFER                       PIC X(150).
011100
011200****** INPUT HERE -- THIS IS TRGEDIT'S OUTPUT FILE.
011300 FD  TRGSESS-FILE
011400     RECORDING MODE IS F
011500     LABEL RECORDS ARE STANDARD
011600     RECORD CONTAINS 120 CHARACTERS
011700     BLOCK CONTAINS 0 RECORDS
011800     DATA RECORD IS TS-BUFFER.
011900 01  TS-BUFFER                        PIC X(120).
012000
012100****** UP TO 3 RANKED RECOMMENDATIONS PER QUALIFYING SESSION.
012200 FD  FACREC-WORK-FILE
012300     RECORDING MODE IS F
012400     LABEL RECORDS ARE STANDARD
012500     RECORD CONTAINS 100 CHARACTERS
012600     BLOCK CONTAINS 0 RECORDS
012700     DATA RECORD IS FWK-BUFFER.
012800 01  FWK-BUFFER                       PIC X(100).
012900
013000 WORKING-STORAGE SECTION.
013100 01  FILE-STATUS-CODES.
013200     05  IFCODE                      PIC X(02).
013300         88  NO-MORE-TRIAGE              VALUE '10'.
013400     05  FFCODE                      PIC X(02).
013500         88  NO-MORE-FACILITY            VALUE '10'.
013600     05  TFCODE                      PIC X(02).
013700         88  NO-MORE-SESSIONS             VALUE '10'.
013800     05  WFCODE                      PIC X(02).
013900
014000 COPY TRGABND.
014100 COPY TRGFAC.
014200 COPY TRGREQ.
014300 COPY TRGSESS.
014400 COPY TRGFWK.
014500
014600 01  WS-DISTANCE-WORK.
014700     05  WS-DISTANCE-KM              PIC 9(03)V99.
014800     05  WS-CALL-RETURN-CD           PIC S9(04) COMP.
014900
015000 01  WS-TIME-WORK.
015100     05  WS-NOW-MIN                  PIC S9(04) COMP.
015200     05  WS-OPEN-MIN                 PIC S9(04) COMP.
015300     05  WS-CLOSE-MIN                PIC S9(04) COMP.
015400     05  WS-OPEN-HH                  PIC S9(04) COMP.
015500     05  WS-OPEN-MM                  PIC S9(04) COMP.
015600     05  WS-CLOSE-HH                 PIC S9(04) COMP.
015700     05  WS-CLOSE-MM                 PIC S9(04) COMP.
015800
015900 01  WS-SWITCHES.
016000     05  WS-OPEN-NOW-SW              PIC X(01).
016100         88  WS-FACILITY-OPEN-NOW        VALUE 'Y'.
016200     05  WS-ELIGIBLE-SW              PIC X(01).
016300         88  WS-FACILITY-ELIGIBLE        VALUE 'Y'.
016400
016500******************************************************************
016600*    SCORE OF EVERY FACILITY FOR THE CURRENT SESSION -- MINUS
016700*    ONE MEANS "NOT ELIGIBLE, DO NOT RANK".  RESET BEFORE EVERY
016800*    SESSION THAT QUALIFIES FOR SCORING.
016900******************************************************************
017000*    WALKED IN LOCKSTEP WITH FAC-TABLE-REC (TRGFAC COPYBOOK),
017100*    SO IT IS INDEXED BY THE SAME FAC-IDX RATHER THAN A SECOND
017200*    INDEX OF ITS OWN.
017300 01  WS-SCORE-TABLE-AREA.
017400     05  WS-SCORE-ENTRY OCCURS 50 TIMES INDEXED BY FAC-IDX.
017500         10  WS-SCORE-VALUE          PIC S9(03)V99 COMP-3.
017600         10  WS-SCORE-PICKED-SW      PIC X(01).
017700             88  WS-SCORE-ALREADY-PICKED VALUE 'Y'.
017800
017900 01  WS-SCORE-WORK.
018000     05  WS-RAW-SCORE                PIC S9(05)V99 COMP-3.
018100     05  WS-URGENCY-SW               PIC X(01).
018200         88  WS-URGENCY-IS-CRITICAL      VALUE 'C'.
018300     05  WS-BEST-SCORE                PIC S9(03)V99 COMP-3.
018400     05  WS-BEST-IDX                  PIC 9(04) COMP.
018500     05  WS-RANK-CTR                  PIC 9(01) COMP.
018600     05  WS-PICKS-MADE                PIC 9(01) COMP.
018700
018800 01  WS-EMERG-MESSAGE                PIC X(40).
018900
019000 01  COUNTERS-AND-ACCUMULATORS.
019100     05  SESSIONS-READ               PIC S9(07) COMP.
019200     05  SESSIONS-SCORED             PIC S9(07) COMP.
019300     05  RECS-WRITTEN                PIC S9(07) COMP.
019400
019500 PROCEDURE DIVISION.
019600     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
019700     PERFORM 050-LOAD-FACILITY-TABLE THRU 050-EXIT
019800         VARYING FAC-IDX FROM 1 BY 1 UNTIL NO-MORE-FACILITY.
019900     PERFORM 100-MAINLINE THRU 100-EXIT
020000         UNTIL NO-MORE-TRIAGE OR NO-MORE-SESSIONS.
020100     PERFORM 900-CLEANUP THRU 900-EXIT.
020200     MOVE ZERO TO RETURN-CODE.
020300     GOBACK.
020400
020500 000-HOUSEKEEPING.
020600     MOVE '000-HOUSEKEEPING' TO PARA-NAME.
020700     DISPLAY '******** BEGIN JOB TRGSRCH ********'.
020800     OPEN INPUT TRIAGE-REQUEST-FILE, FACILITY-FILE, TRGSESS-FILE.
020900     OPEN OUTPUT FACREC-WORK-FILE, SYSOUT.
021000     INITIALIZE COUNTERS-AND-ACCUMULATORS.
021100     READ TRIAGE-REQUEST-FILE INTO TR-TRIAGE-REQUEST-REC
021200         AT END
021300             MOVE 'EMPTY TRIAGE-REQUEST FILE' TO ABEND-REASON
021400             GO TO 1000-ABEND-RTN
021500     END-READ.
021600     READ TRGSESS-FILE INTO TS-TRIAGED-SESSION-REC
021700         AT END
021800             MOVE 'EMPTY TRIAGED-SESSION FILE' TO ABEND-REASON
021900             GO TO 1000-ABEND-RTN
022000     END-READ.
022100 000-EXIT.
022200     EXIT.
022300
022400 050-LOAD-FACILITY-TABLE.
022500     MOVE '050-LOAD-FACILITY-TABLE' TO PARA-NAME.
022600     READ FACILITY-FILE INTO FAC-FACILITY-REC
022700         AT END
022800             SET NO-MORE-FACILITY TO TRUE
022900             GO TO 050-EXIT
023000     END-READ.
023100     MOVE FAC-ID        TO FAC-ID-T (FAC-IDX).
023200     MOVE FAC-NAME      TO FAC-NAME-T (FAC-IDX).
023300     MOVE FAC-TYPE      TO FAC-TYPE-T (FAC-IDX).
023400     MOVE FAC-LATITUDE  TO FAC-LATITUDE-T (FAC-IDX).
023500     MOVE FAC-LONGITUDE TO FAC-LONGITUDE-T (FAC-IDX).
023600     MOVE FAC-24H-FLAG  TO FAC-24H-FLAG-T (FAC-IDX).
023700     MOVE FAC-OPEN-TIME  TO FAC-OPEN-TIME-T (FAC-IDX).
023800     MOVE FAC-CLOSE-TIME TO FAC-CLOSE-TIME-T (FAC-IDX).
023900     MOVE FAC-OCCUPANCY-PCT TO FAC-OCCUPANCY-PCT-T (FAC-IDX).
024000     MOVE FAC-AVG-WAIT-MIN  TO FAC-AVG-WAIT-MIN-T (FAC-IDX).
024100     MOVE FAC-ACCEPT-EMERG  TO FAC-ACCEPT-EMERG-T (FAC-IDX).
024200     MOVE FAC-IDX TO FAC-TABLE-COUNT.
024300 050-EXIT.
024400     EXIT.
024500
024600 100-MAINLINE.
024700     MOVE '100-MAINLINE' TO PARA-NAME.
024800     ADD 1 TO SESSIONS-READ.
024900     IF TR-SESSION-ID NOT = TS-SESSION-ID
025000         MOVE 'TRIAGE-REQUEST / TRIAGED-SESSION OUT OF STEP'
025100             TO ABEND-REASON
025200         GO TO 1000-ABEND-RTN
025300     END-IF.
025400     IF (TS-LEVEL-RED OR TS-LEVEL-ORANGE OR TS-LEVEL-YELLOW)
025500        AND (TR-LATITUDE NOT = ZERO OR TR-LONGITUDE NOT = ZERO)
025600         ADD 1 TO SESSIONS-SCORED
025700         PERFORM 200-SCORE-SESSION THRU 200-EXIT
025800     END-IF.
025900     READ TRIAGE-REQUEST-FILE INTO TR-TRIAGE-REQUEST-REC
026000         AT END
026100             SET NO-MORE-TRIAGE TO TRUE
026200     END-READ.
026300     READ TRGSESS-FILE INTO TS-TRIAGED-SESSION-REC
026400         AT END
026500             SET NO-MORE-SESSIONS TO TRUE
026600     END-READ.
026700 100-EXIT.
026800     EXIT.
026900
027000 200-SCORE-SESSION.
027100     MOVE '200-SCORE-SESSION' TO PARA-NAME.
027200     IF TS-LEVEL-RED OR TS-LEVEL-ORANGE
027300         MOVE 'C' TO WS-URGENCY-SW
027400     ELSE
027500         MOVE 'N' TO WS-URGENCY-SW
027600     END-IF.
027700     PERFORM 210-SCORE-ONE-FACILITY THRU 210-EXIT
027800         VARYING FAC-IDX FROM 1 BY 1
027900             UNTIL FAC-IDX > FAC-TABLE-COUNT.
028000     PERFORM 250-PICK-TOP-3 THRU 250-EXIT.
028100 200-EXIT.
028200     EXIT.
028300
028400 210-SCORE-ONE-FACILITY.
028500     MOVE '210-SCORE-ONE-FACILITY' TO PARA-NAME.
028600     MOVE -1 TO WS-SCORE-VALUE (FAC-IDX).
028700     MOVE 'N' TO WS-SCORE-PICKED-SW (FAC-IDX).
028800     PERFORM 220-CHECK-ELIGIBLE THRU 220-EXIT.
028900     IF NOT WS-FACILITY-ELIGIBLE
029000         GO TO 210-EXIT.
029100     PERFORM 230-OPEN-NOW-CHECK THRU 230-EXIT.
029200     IF NOT WS-FACILITY-OPEN-NOW
029300         GO TO 210-EXIT.
029400     CALL 'TRGDIST' USING TR-LATITUDE, TR-LONGITUDE,
029500         FAC-LATITUDE-T (FAC-IDX), FAC-LONGITUDE-T (FAC-IDX),
029600         WS-DISTANCE-KM, WS-CALL-RETURN-CD.
029700     COMPUTE WS-RAW-SCORE =
029800         100 - (2 * WS-DISTANCE-KM)
029900             - (0.5 * FAC-OCCUPANCY-PCT-T (FAC-IDX)).
030000     IF WS-URGENCY-IS-CRITICAL AND
030100        FAC-TYPE-T (FAC-IDX) = 'HOSPITAL'
030200         ADD 20 TO WS-RAW-SCORE
030300     END-IF.
030400     IF WS-RAW-SCORE < 0
030500         MOVE 0 TO WS-RAW-SCORE
030600     END-IF.
030700     MOVE WS-RAW-SCORE TO WS-SCORE-VALUE (FAC-IDX).
030800 210-EXIT.
030900     EXIT.
031000
031100 220-CHECK-ELIGIBLE.
031200     MOVE '220-CHECK-ELIGIBLE' TO PARA-NAME.
031300     MOVE 'N' TO WS-ELIGIBLE-SW.
031400     EVALUATE TRUE
031500         WHEN WS-URGENCY-IS-CRITICAL
031600             IF (FAC-TYPE-T (FAC-IDX) = 'HOSPITAL' OR
031700                 FAC-TYPE-T (FAC-IDX) = 'PS      ' OR
031800                 FAC-TYPE-T (FAC-IDX) = 'UPA     ')
031900                AND FAC-ACCEPT-EMERG-T (FAC-IDX) = 'Y'
032000                 MOVE 'Y' TO WS-ELIGIBLE-SW
032100             END-IF
032200         WHEN OTHER
032300             IF FAC-TYPE-T (FAC-IDX) = 'UPA     ' OR
032400                FAC-TYPE-T (FAC-IDX) = 'HOSPITAL' OR
032500                FAC-TYPE-T (FAC-IDX) = 'PS      '
032600                 MOVE 'Y' TO WS-ELIGIBLE-SW
032700             END-IF
032800     END-EVALUATE.
032900 220-EXIT.
033000     EXIT.
033100
033200 230-OPEN-NOW-CHECK.
033300     MOVE '230-OPEN-NOW-CHECK' TO PARA-NAME.
033400     IF FAC-24H-FLAG-T (FAC-IDX) = 'Y'
033500         MOVE 'Y' TO WS-OPEN-NOW-SW
033600         GO TO 230-EXIT.
033700     IF FAC-OPEN-TIME-T (FAC-IDX) = 0 AND
033800        FAC-CLOSE-TIME-T (FAC-IDX) = 0
033900         MOVE 'Y' TO WS-OPEN-NOW-SW
034000         GO TO 230-EXIT.
034100     COMPUTE WS-NOW-MIN =
034200         (TR-ARR-HH * 60) + TR-ARR-MM.
034300     DIVIDE FAC-OPEN-TIME-T (FAC-IDX) BY 100
034400         GIVING WS-OPEN-HH REMAINDER WS-OPEN-MM.
034500     COMPUTE WS-OPEN-MIN = (WS-OPEN-HH * 60) + WS-OPEN-MM.
034600     DIVIDE FAC-CLOSE-TIME-T (FAC-IDX) BY 100
034700         GIVING WS-CLOSE-HH REMAINDER WS-CLOSE-MM.
034800     COMPUTE WS-CLOSE-MIN = (WS-CLOSE-HH * 60) + WS-CLOSE-MM.
034900     IF WS-OPEN-MIN <= WS-CLOSE-MIN
035000         IF WS-NOW-MIN >= WS-OPEN-MIN AND
035100            WS-NOW-MIN <= WS-CLOSE-MIN
035200             MOVE 'Y' TO WS-OPEN-NOW-SW
035300         ELSE
035400             MOVE 'N' TO WS-OPEN-NOW-SW
035500         END-IF
035600     ELSE
035700         IF WS-NOW-MIN >= WS-OPEN-MIN OR
035800            WS-NOW-MIN <= WS-CLOSE-MIN
035900             MOVE 'Y' TO WS-OPEN-NOW-SW
036000         ELSE
036100             MOVE 'N' TO WS-OPEN-NOW-SW
036200         END-IF
036300     END-IF.
036400 230-EXIT.
036500     EXIT.
036600
036700 250-PICK-TOP-3.
036800     MOVE '250-PICK-TOP-3' TO PARA-NAME.
036900     MOVE 0 TO WS-PICKS-MADE.
037000     PERFORM 260-PICK-ONE THRU 260-EXIT
037100         VARYING WS-RANK-CTR FROM 1 BY 1 UNTIL WS-RANK-CTR > 3.
037200 250-EXIT.
037300     EXIT.
037400
037500 260-PICK-ONE.
037600     MOVE '260-PICK-ONE' TO PARA-NAME.
037700     MOVE -1 TO WS-BEST-SCORE.
037800     MOVE 0 TO WS-BEST-IDX.
037900     PERFORM 270-FIND-BEST THRU 270-EXIT
038000         VARYING FAC-IDX FROM 1 BY 1
038100             UNTIL FAC-IDX > FAC-TABLE-COUNT.
038200     IF WS-BEST-IDX = 0
038300         GO TO 260-EXIT.
038400     SET FAC-IDX TO WS-BEST-IDX.
038500     MOVE 'Y' TO WS-SCORE-PICKED-SW (FAC-IDX).
038600     ADD 1 TO WS-PICKS-MADE.
038700     PERFORM 280-WRITE-FACREC THRU 280-EXIT.
038800 260-EXIT.
038900     EXIT.
039000
039100 270-FIND-BEST.
039200     IF NOT WS-SCORE-ALREADY-PICKED (FAC-IDX)
039300        AND WS-SCORE-VALUE (FAC-IDX) >= 0
039400        AND WS-SCORE-VALUE (FAC-IDX) > WS-BEST-SCORE
039500         MOVE WS-SCORE-VALUE (FAC-IDX) TO WS-BEST-SCORE
039600         MOVE FAC-IDX TO WS-BEST-IDX
039700     END-IF.
039800 270-EXIT.
039900     EXIT.
040000
040100 280-WRITE-FACREC.
040200     MOVE '280-WRITE-FACREC' TO PARA-NAME.
040300     EVALUATE TRUE
040400         WHEN TS-LEVEL-RED
040500             MOVE 'MEDICAL EMERGENCY - CALL 192 IMMEDIATELY' TO
040600                 WS-EMERG-MESSAGE
040700         WHEN TS-LEVEL-ORANGE
040800             MOVE 'VERY URGENT - SEEK CARE WITHIN 10 MINUTES' TO
040900                 WS-EMERG-MESSAGE
041000         WHEN OTHER
041100             MOVE SPACES TO WS-EMERG-MESSAGE
041200     END-EVALUATE.
041300     MOVE SPACES TO FWK-FACREC-WORK-REC.
041400     MOVE TS-SESSION-ID TO FWK-SESSION-ID.
041500     MOVE WS-RANK-CTR TO FWK-RANK.
041600     MOVE FAC-NAME-T (FAC-IDX) TO FWK-FACILITY-NAME.
041700     MOVE WS-DISTANCE-KM TO FWK-DISTANCE-KM.
041800     MOVE WS-SCORE-VALUE (FAC-IDX) TO FWK-SCORE.
041900     IF WS-SCORE-VALUE (FAC-IDX) > 70
042000         MOVE 'Y' TO FWK-RECOMMENDED-FLAG
042100     ELSE
042200         MOVE 'N' TO FWK-RECOMMENDED-FLAG
042300     END-IF.
042400     MOVE TS-PRIORITY-COLOR TO FWK-PRIORITY-COLOR.
042500     MOVE WS-EMERG-MESSAGE TO FWK-EMERGENCY-MSG.
042600     WRITE FWK-BUFFER FROM FWK-FACREC-WORK-REC.
042700     ADD 1 TO RECS-WRITTEN.
042800 280-EXIT.
042900     EXIT.
043000
043100 900-CLEANUP.
043200     MOVE '900-CLEANUP' TO PARA-NAME.
043300     CLOSE TRIAGE-REQUEST-FILE, FACILITY-FILE, TRGSESS-FILE,
043400           FACREC-WORK-FILE, SYSOUT.
043500     DISPLAY '** SESSIONS READ      **'.
043600     DISPLAY SESSIONS-READ.
043700     DISPLAY '** SESSIONS SCORED    **'.
043800     DISPLAY SESSIONS-SCORED.
043900     DISPLAY '** RECOMMENDATIONS WRITTEN **'.
044000     DISPLAY RECS-WRITTEN.
044100     DISPLAY '******** NORMAL END OF JOB TRGSRCH ********'.
044200 900-EXIT.
044300     EXIT.
044400
044500 1000-ABEND-RTN.
044600     MOVE PARA-NAME TO ABEND-PARA-NAME.
044700     WRITE SYSOUT-REC FROM ABEND-REC.
044800     DISPLAY '*** ABNORMAL END OF JOB-TRGSRCH ***' UPON CONSOLE.
044900     DISPLAY ABEND-REC.
045000     MOVE 16 TO RETURN-CODE.
045100     GOBACK.
