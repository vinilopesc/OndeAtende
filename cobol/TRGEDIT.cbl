000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  TRGEDIT.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 02/03/87.
000600 DATE-COMPILED. 02/03/87.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM EDITS THE DAY'S TRIAGE-DESK INTAKE FILE
001300*          PRODUCED BY THE FRONT-DESK WORKSTATIONS.
001400*
001500*          IT CONTAINS ONE RECORD PER ARRIVING PATIENT, SORTED
001600*          BY FACILITY AND THEN BY ARRIVAL TIME WITHIN
001700*          FACILITY.
001800*
001900*          FOR EACH RECORD THE PROGRAM RUNS THE MANCHESTER-STYLE
002000*          CLASSIFICATION RULES TO ASSIGN A PRIORITY COLOR,
002100*          WORKS OUT THE PATIENT'S POSITION IN THE FACILITY'S
002200*          WAITING QUEUE AND AN ESTIMATED WAIT, EDITS THE
002300*          ARRIVAL/TRIAGE/ATTEND/DISCHARGE CLOCK TIMES INTO
002400*          ELAPSED MINUTES, AND WRITES A TRIAGED-SESSION RECORD.
002500*
002600*          ON EVERY FACILITY BREAK THE PROGRAM ALSO PRINTS A
002700*          QUEUE LISTING FOR THAT FACILITY AND DROPS A
002800*          STATISTICS TRAILER RECORD FOR THE OVERNIGHT STATS
002900*          REPORT JOB (TRGSTAT) TO PICK UP.
003000*
003100******************************************************************
003200*CHANGE LOG.
003300*
003400*    02/03/87  JAS  TRG-0001  ORIGINAL PROGRAM FOR THE TRIAGE     TRG-0001
003500*                             DESK CONVERSION PROJECT.            TRG-0001
003600*    08/11/87  JAS  TRG-0009  FACILITY TABLE WAS BUILT WITH A     TRG-0009
003700*                             FIXED 20-ENTRY OCCURS -- RAISED TO  TRG-0009
003800*                             50 AFTER THE SECOND UPA OPENED.     TRG-0009
003900*    03/02/88  RFK  TRG-0014  QUEUE POSITION WAS COUNTING         TRG-0014
004000*                             DISCHARGED PATIENTS STILL SITTING   TRG-0014
004100*                             IN THE INPUT FILE -- RESTRICTED     TRG-0014
004200*                             THE RUNNING COUNTS TO OUTCOME 'W'.  TRG-0014
004300*    11/30/89  RFK  TRG-0042  ADDED THE CRITICAL-VITALS           TRG-0042
004400*                             OVERRIDE CHECK AHEAD OF THE         TRG-0042
004500*                             GENERAL DISCRIMINATOR WALK, PER     TRG-0042
004600*                             MEDICAL DIRECTOR'S REQUEST.         TRG-0042
004700*    06/14/91  MDL  TRG-0078  PEDIATRIC MENINGISM RULE ADDED FOR  TRG-0078
004800*                             THE FEVER-CHILD FLOWCHART.          TRG-0078
004900*    01/05/93  MDL  TRG-0095  HIGH-FEVER THRESHOLD NOW VARIES BY  TRG-0095
005000*                             AGE IN MONTHS, NOT A FLAT 39.0.     TRG-0095
005100*    08/02/93  JAS  TRG-0103  RECOMPILE ONLY, COMPILER UPGRADE.   TRG-0103
005200*    05/19/96  TNK  TRG-0140  OCCUPANCY-ADJUSTED WAIT ESTIMATE    TRG-0140
005300*                             WAS APPLYING THE 1.5 MULTIPLIER     TRG-0140
005400*                             EVEN AT EXACTLY 90 PERCENT          TRG-0140
005500*                             OCCUPANCY -- CHANGED TEST TO        TRG-0140
005600*                             STRICTLY GREATER THAN 90.           TRG-0140
005700*    09/09/98  TNK  TRG-0166  YEAR-2000 READINESS REVIEW.  ALL    TRG-0166
005800*                             CLOCK FIELDS ARE HHMM WITHIN ONE    TRG-0166
005900*                             CALENDAR DAY, NO CENTURY DIGITS     TRG-0166
006000*                             CARRIED ANYWHERE IN THIS PROGRAM.   TRG-0166
006100*                             SIGNED OFF, NO CHANGE REQUIRED.     TRG-0166
006200*    03/11/02  JAS  TRG-0211  ADDED THE UPSI-0 TERSE-RUN SWITCH   TRG-0211
006300*                             SO THE SHIFT SUPERVISOR CAN         TRG-0211
006400*                             SUPPRESS THE PER-SESSION            TRG-0211
006500*                             RECOMMENDATION LINES ON THE QUEUE   TRG-0211
006600*                             REPORT DURING A BUSY NIGHT RUN.     TRG-0211
006700*    10/07/04  RFK  TRG-0244  WITHIN-TARGET FLAG WAS COMPARING    TRG-0244
006800*                             AGAINST THE WRONG COLOR'S TARGET    TRG-0244
006900*                             MINUTES AFTER A STEP-B OVERRIDE --  TRG-0244
007000*                             MOVED THE COMPARE AFTER 230-COMBINE TRG-0244
007100*                             INSTEAD OF BEFORE IT.               TRG-0244
007200*
007300******************************************************************
007400 ENVIRONMENT DIVISION.
007500 CONFIGURATION SECTION.
007600 SOURCE-COMPUTER. IBM-390.
007700 OBJECT-COMPUTER. IBM-390.
007800 SPECIAL-NAMES.
007900     C01 IS NEXT-PAGE
008000     UPSI-0 ON STATUS IS WS-VERBOSE-RUN
008100           OFF STATUS IS WS-TERSE-RUN.
008200
008300 INPUT-OUTPUT SECTION.
008400 FILE-CONTROL.
008500     SELECT SYSOUT
008600         ASSIGN TO UT-S-SYSOUT
008700         ORGANIZATION IS SEQUENTIAL.
008800
008900     SELECT TRIAGE-REQUEST-FILE
009000         ASSIGN TO UT-S-TRGREQ
009100         ACCESS MODE IS SEQUENTIAL
009200         FILE STATUS IS IFCODE.
009300
009400     SELECT FACILITY-FILE
009500         ASSIGN TO UT-S-TRGFAC
009600         ACCESS MODE IS SEQUENTIAL
009700         FILE STATUS IS FFCODE.
009800
009900     SELECT TRGSESS-FILE
010000         ASSIGN TO UT-S-TRGSESS
010100         ACCESS MODE IS SEQUENTIAL
010200         FILE STATUS IS OFCODE.
010300
010400     SELECT QUEUE-RPT
010500         ASSIGN TO UT-S-QUERPT
010600         ORGANIZATION IS SEQUENTIAL.
010700
010800     SELECT STATS-WORK-FILE
010900         ASSIGN TO UT-S-STWORK
011000         ACCESS MODE IS SEQUENTIAL
011100         FILE STATUS IS SFCODE.
011200
011300 DATA DIVISION.
011400 FILE SECTION.
011500 FD  SYSOUT
011600     RECORDING MODE IS F
011700     LABEL RECORDS ARE STANDARD
011800     RECORD CONTAINS 132 CHARACTERS
011900     BLOCK CONTAINS 0 RECORDS
012000     DATA RECORD IS SYSOUT-REC.
012100 01  SYSOUT-REC                      PIC X(132).
012200
012300****** ONE RECORD PER ARRIVING PATIENT, TODAY'S DATE ONLY.
012400****** SORTED BY FACILITY-ID THEN ARRIVAL TIME -- THAT ORDER
012500****** IS THE BASIS FOR THE WAITING-QUEUE POSITION BELOW.
012600 FD  TRIAGE-REQUEST-FILE
012700     RECORDING MODE IS F
012800     LABEL RECORDS ARE STANDARD
012900     RECORD CONTAINS 200 CHARACTERS
013000     BLOCK CONTAINS 0 RECORDS
013100     DATA RECORD IS TR-REQUEST-BUFFER.
013200 01  TR-REQUEST-BUFFER                PIC X(200).
013300
013400****** CITY-WIDE FACILITY REFERENCE FILE, SORTED BY FAC-ID.
013500 FD  FACILITY-FILE
013600     RECORDING MODE IS F
013700     LABEL RECORDS ARE STANDARD
013800     RECORD CONTAINS 150 CHARACTERS
013900     BLOCK CONTAINS 0 RECORDS
014000     DATA RECORD IS FAC-BUFFER.
014100 01  FAC-BUFFER                       PIC X(150).
014200
014300****** ONE OUTPUT RECORD PER INPUT TRIAGE REQUEST.
014400 FD  TRGSESS-FILE
014500     RECORDING MODE IS F
014600     LABEL RECORDS ARE STANDARD
014700     RECORD CONTAINS 120 CHARACTERS
014800     BLOCK CONTAINS 0 RECORDS
014900     DATA RECORD IS TS-BUFFER.
015000 01  TS-BUFFER                        PIC X(120).
015100
015200 FD  QUEUE-RPT
015300     RECORDING MODE IS F
015400     LABEL RECORDS ARE STANDARD
015500     RECORD CONTAINS 132 CHARACTERS
015600     BLOCK CONTAINS 0 RECORDS
015700     DATA RECORD IS QUEUE-RPT-REC.
015800 01  QUEUE-RPT-REC                    PIC X(132).
015900
016000****** TRAILER FILE FOR TRGSTAT -- ONE 'F' REC PER FACILITY,
016100****** ONE 'G' GRAND-TOTAL REC AT THE VERY END.
016200 FD  STATS-WORK-FILE
016300     RECORDING MODE IS F
016400     LABEL RECORDS ARE STANDARD
016500     RECORD CONTAINS 150 CHARACTERS
016600     BLOCK CONTAINS 0 RECORDS
016700     DATA RECORD IS STWK-BUFFER.
016800 01  STWK-BUFFER                      PIC X(150).
016900
017000 WORKING-STORAGE SECTION.
017100 01  FILE-STATUS-CODES.
017200     05  IFCODE                      PIC X(02).
017300         88  CODE-READ-OK                VALUE '00'.
017400         88  NO-MORE-TRIAGE              VALUE '10'.
017500     05  FFCODE                      PIC X(02).
017600         88  NO-MORE-FACILITY            VALUE '10'.
017700     05  OFCODE                      PIC X(02).
017800     05  QFCODE                      PIC X(02).
017900     05  SFCODE                      PIC X(02).
018000
018100 01  WS-SWITCHES.
018200     05  WS-VERBOSE-RUN              PIC X(01).
018300     05  WS-TERSE-RUN                PIC X(01).
018400     05  WS-FIRST-FAC-SW             PIC X(01) VALUE 'Y'.
018500         88  WS-FIRST-FACILITY           VALUE 'Y'.
018600
018700 COPY TRGABND.
018800 COPY TRGFAC.
018900 COPY TRGREQ.
019000 COPY TRGSESS.
019100
019200 01  WS-HOLD-FIELDS.
019300     05  HOLD-FACILITY-ID            PIC X(04) VALUE LOW-VALUES.
019400
019500 01  WS-CURRENT-DATE.
019600     05  WS-DATE-YMD                 PIC 9(06).
019700     05  WS-DATE-YMD-R REDEFINES WS-DATE-YMD.
019800         10  WS-DATE-YY              PIC 9(02).
019900         10  WS-DATE-MM              PIC 9(02).
020000         10  WS-DATE-DD              PIC 9(02).
020100     05  WS-DATE-EDIT                PIC X(08).
020200
020300 01  WS-CLASSIFICATION-WORK.
020400     05  WS-LEVEL                    PIC 9(01).
020500         88  WS-LEVEL-RED                VALUE 1.
020600         88  WS-LEVEL-ORANGE             VALUE 2.
020700         88  WS-LEVEL-YELLOW             VALUE 3.
020800         88  WS-LEVEL-GREEN              VALUE 4.
020900         88  WS-LEVEL-BLUE               VALUE 5.
021000     05  WS-COLOR                    PIC X(06).
021100     05  WS-REASON                   PIC X(40).
021200     05  WS-TARGET                   PIC 9(03).
021300     05  WS-B-LEVEL                  PIC 9(01).
021400     05  WS-B-COLOR                  PIC X(06).
021500     05  WS-B-REASON                 PIC X(40).
021600     05  WS-REC-LINE1                PIC X(40).
021700     05  WS-REC-LINE2                PIC X(40).
021800     05  WS-REC-LINE3                PIC X(40) VALUE SPACES.
021900     05  WS-REC-LINE4                PIC X(40) VALUE SPACES.
022000     05  WS-CRIT-OVERRIDE-SW         PIC X(01) VALUE 'N'.
022100         88  WS-CRITICAL-OVERRIDE-FIRED  VALUE 'Y'.
022200
022300 01  WS-TIME-WORK.
022400     05  WS-ARRIVAL-MIN              PIC S9(04) COMP.
022500     05  WS-TRIAGE-MIN               PIC S9(04) COMP.
022600     05  WS-ATTEND-MIN               PIC S9(04) COMP.
022700     05  WS-DISCHARGE-MIN            PIC S9(04) COMP.
022800     05  WS-MIN-DIFF                 PIC S9(05) COMP.
022900
023000 01  WS-QUEUE-WORK.
023100     05  WS-QUEUE-POS                PIC 9(03) COMP-3.
023200     05  WS-EST-WAIT                 PIC 9(04) COMP-3.
023300     05  WS-BASE-MIN                 PIC 9(02) COMP-3.
023400
023500 01  COUNTERS-AND-ACCUMULATORS.
023600     05  RECORDS-READ                PIC S9(07) COMP.
023700     05  RECORDS-WRITTEN             PIC S9(07) COMP.
023800     05  WS-CALL-RETURN-CD           PIC S9(04) COMP.
023900
024000******************************************************************
024100*    ONE SLOT PER FACILITY-TABLE ENTRY (SAME ORDER AS
024200*    FAC-TABLE-REC), CARRYING THE RUNNING STATISTICS THAT GET
024300*    ROLLED OUT TO TRGSTAT AT EVERY FACILITY BREAK.
024400******************************************************************
024500 01  WS-STATS-TABLE-AREA.
024600     05  WS-STATS-ENTRY OCCURS 50 TIMES INDEXED BY STAT-IDX.
024700         10  WS-ST-TOTAL             PIC 9(05) COMP-3.
024800         10  WS-ST-CNT-RED           PIC 9(05) COMP-3.
024900         10  WS-ST-CNT-ORANGE        PIC 9(05) COMP-3.
025000         10  WS-ST-CNT-YELLOW        PIC 9(05) COMP-3.
025100         10  WS-ST-CNT-GREEN         PIC 9(05) COMP-3.
025200         10  WS-ST-CNT-BLUE          PIC 9(05) COMP-3.
025300         10  WS-ST-DISCHARGED        PIC 9(05) COMP-3.
025400         10  WS-ST-TRANSFERRED       PIC 9(05) COMP-3.
025500         10  WS-ST-LEFT              PIC 9(05) COMP-3.
025600         10  WS-ST-WAIT-SUM-TOT      PIC 9(07) COMP-3.
025700         10  WS-ST-WAIT-CNT-TOT      PIC 9(05) COMP-3.
025800         10  WS-ST-WAIT-SUM-RED      PIC 9(07) COMP-3.
025900         10  WS-ST-WAIT-CNT-RED      PIC 9(05) COMP-3.
026000         10  WS-ST-WAIT-SUM-ORANGE   PIC 9(07) COMP-3.
026100         10  WS-ST-WAIT-CNT-ORANGE   PIC 9(05) COMP-3.
026200         10  WS-ST-WAIT-SUM-YELLOW   PIC 9(07) COMP-3.
026300         10  WS-ST-WAIT-CNT-YELLOW   PIC 9(05) COMP-3.
026400         10  WS-ST-WAIT-SUM-GREEN    PIC 9(07) COMP-3.
026500         10  WS-ST-WAIT-CNT-GREEN    PIC 9(05) COMP-3.
026600         10  WS-ST-WAIT-SUM-BLUE     PIC 9(07) COMP-3.
026700         10  WS-ST-WAIT-CNT-BLUE     PIC 9(05) COMP-3.
026800         10  WS-ST-WTGT-RED          PIC 9(05) COMP-3.
026900         10  WS-ST-WTGT-ORANGE       PIC 9(05) COMP-3.
027000         10  WS-ST-WTGT-YELLOW       PIC 9(05) COMP-3.
027100         10  WS-ST-WTGT-GREEN        PIC 9(05) COMP-3.
027200         10  WS-ST-WTGT-BLUE         PIC 9(05) COMP-3.
027300
027400 01  WS-GRAND-TOTALS.
027500     05  GT-TOTAL                    PIC 9(07) COMP-3 VALUE 0.
027600     05  GT-CNT-RED                  PIC 9(07) COMP-3 VALUE 0.
027700     05  GT-CNT-ORANGE               PIC 9(07) COMP-3 VALUE 0.
027800     05  GT-CNT-YELLOW               PIC 9(07) COMP-3 VALUE 0.
027900     05  GT-CNT-GREEN                PIC 9(07) COMP-3 VALUE 0.
028000     05  GT-CNT-BLUE                 PIC 9(07) COMP-3 VALUE 0.
028100     05  GT-DISCHARGED                PIC 9(07) COMP-3 VALUE 0.
028200     05  GT-TRANSFERRED               PIC 9(07) COMP-3 VALUE 0.
028300     05  GT-LEFT                      PIC 9(07) COMP-3 VALUE 0.
028400     05  GT-WAIT-SUM-TOT              PIC 9(09) COMP-3 VALUE 0.
028500     05  GT-WAIT-CNT-TOT              PIC 9(07) COMP-3 VALUE 0.
028600     05  GT-WAIT-SUM-RED              PIC 9(09) COMP-3 VALUE 0.
028700     05  GT-WAIT-CNT-RED              PIC 9(07) COMP-3 VALUE 0.
028800     05  GT-WAIT-SUM-ORANGE           PIC 9(09) COMP-3 VALUE 0.
028900     05  GT-WAIT-CNT-ORANGE           PIC 9(07) COMP-3 VALUE 0.
029000     05  GT-WAIT-SUM-YELLOW           PIC 9(09) COMP-3 VALUE 0.
029100     05  GT-WAIT-CNT-YELLOW           PIC 9(07) COMP-3 VALUE 0.
029200     05  GT-WAIT-SUM-GREEN            PIC 9(09) COMP-3 VALUE 0.
029300     05  GT-WAIT-CNT-GREEN            PIC 9(07) COMP-3 VALUE 0.
029400     05  GT-WAIT-SUM-BLUE             PIC 9(09) COMP-3 VALUE 0.
029500     05  GT-WAIT-CNT-BLUE             PIC 9(07) COMP-3 VALUE 0.
029600     05  GT-WTGT-RED                  PIC 9(07) COMP-3 VALUE 0.
029700     05  GT-WTGT-ORANGE               PIC 9(07) COMP-3 VALUE 0.
029800     05  GT-WTGT-YELLOW               PIC 9(07) COMP-3 VALUE 0.
029900     05  GT-WTGT-GREEN                PIC 9(07) COMP-3 VALUE 0.
030000     05  GT-WTGT-BLUE                 PIC 9(07) COMP-3 VALUE 0.
030100     05  GT-WAIT-RED                  PIC 9(05) COMP-3 VALUE 0.
030200     05  GT-WAIT-ORANGE               PIC 9(05) COMP-3 VALUE 0.
030300     05  GT-WAIT-YELLOW               PIC 9(05) COMP-3 VALUE 0.
030400     05  GT-WAIT-GREEN                PIC 9(05) COMP-3 VALUE 0.
030500     05  GT-WAIT-BLUE                 PIC 9(05) COMP-3 VALUE 0.
030600
030700******************************************************************
030800*    ONE 132-BYTE PRINT AREA, REDEFINED FOR EACH LINE STYLE THE
030900*    QUEUE REPORT USES.
031000******************************************************************
031100 01  WS-Q-LINE                       PIC X(132).
031200
031300 01  WS-Q-PAGE-HDR REDEFINES WS-Q-LINE.
031400     05  FILLER                      PIC X(01).
031500     05  QP-TITLE                    PIC X(40).
031600     05  FILLER                      PIC X(10).
031700     05  QP-DATE-LIT                 PIC X(06).
031800     05  QP-DATE                     PIC X(08).
031900     05  FILLER                      PIC X(10).
032000     05  QP-PAGE-LIT                 PIC X(06).
032100     05  QP-PAGE                     PIC ZZ9.
032200     05  FILLER                      PIC X(48).
032300
032400 01  WS-Q-FAC-HDR REDEFINES WS-Q-LINE.
032500     05  FILLER                      PIC X(01).
032600     05  QH-LIT                      PIC X(09).
032700     05  QH-FAC-ID                   PIC X(04).
032800     05  FILLER                      PIC X(02).
032900     05  QH-FAC-NAME                 PIC X(30).
033000     05  FILLER                      PIC X(02).
033100     05  QH-FAC-TYPE                 PIC X(08).
033200     05  FILLER                      PIC X(02).
033300     05  QH-OCC-LIT                  PIC X(10).
033400     05  QH-OCCUPANCY                PIC ZZ9.
033500     05  QH-PCT                      PIC X(01).
033600     05  FILLER                      PIC X(60).
033700
033800 01  WS-Q-COL-HDR REDEFINES WS-Q-LINE.
033900     05  FILLER                      PIC X(01).
034000     05  QC-HEADING                  PIC X(131).
034100
034200 01  WS-Q-DETAIL REDEFINES WS-Q-LINE.
034300     05  FILLER                      PIC X(01).
034400     05  QD-SESSION-ID               PIC X(08).
034500     05  FILLER                      PIC X(02).
034600     05  QD-PATIENT-NAME             PIC X(30).
034700     05  FILLER                      PIC X(02).
034800     05  QD-COLOR                    PIC X(06).
034900     05  FILLER                      PIC X(02).
035000     05  QD-LEVEL                    PIC 9(01).
035100     05  FILLER                      PIC X(02).
035200     05  QD-QUEUE-POS                PIC ZZ9.
035300     05  FILLER                      PIC X(02).
035400     05  QD-EST-WAIT                 PIC ZZZ9.
035500     05  FILLER                      PIC X(02).
035600     05  QD-REASON                   PIC X(40).
035700     05  FILLER                      PIC X(02).
035800     05  QD-WITHIN-TGT               PIC X(01).
035900     05  FILLER                      PIC X(24).
036000
036100 01  WS-Q-REC-LINE REDEFINES WS-Q-LINE.
036200     05  FILLER                      PIC X(10).
036300     05  QR-TEXT                     PIC X(40).
036400     05  FILLER                      PIC X(82).
036500
036600 01  WS-Q-FAC-FTR REDEFINES WS-Q-LINE.
036700     05  FILLER                      PIC X(01).
036800     05  QF-RED-LIT                  PIC X(08).
036900     05  QF-RED                      PIC ZZ9.
037000     05  QF-ORANGE-LIT               PIC X(08).
037100     05  QF-ORANGE                   PIC ZZ9.
037200     05  QF-YELLOW-LIT               PIC X(08).
037300     05  QF-YELLOW                   PIC ZZ9.
037400     05  QF-GREEN-LIT                PIC X(08).
037500     05  QF-GREEN                    PIC ZZ9.
037600     05  QF-BLUE-LIT                 PIC X(08).
037700     05  QF-BLUE                     PIC ZZ9.
037800     05  QF-TOTAL-LIT                PIC X(08).
037900     05  QF-TOTAL                    PIC ZZZ9.
038000     05  QF-CRIT-LIT                 PIC X(10).
038100     05  QF-CRITICAL                 PIC ZZZ9.
038200     05  FILLER                      PIC X(50).
038300
038400 01  WS-Q-WAIT-LINE REDEFINES WS-Q-LINE.
038500     05  FILLER                      PIC X(01).
038600     05  QW-LIT                      PIC X(11).
038700     05  QW-RED-LIT                  PIC X(08).
038800     05  QW-RED                      PIC ZZZ9.
038900     05  QW-ORANGE-LIT               PIC X(08).
039000     05  QW-ORANGE                   PIC ZZZ9.
039100     05  QW-YELLOW-LIT               PIC X(08).
039200     05  QW-YELLOW                   PIC ZZZ9.
039300     05  QW-GREEN-LIT                PIC X(08).
039400     05  QW-GREEN                    PIC ZZZ9.
039500     05  QW-BLUE-LIT                 PIC X(08).
039600     05  QW-BLUE                     PIC ZZZ9.
039700     05  FILLER                      PIC X(49).
039800
039900 01  WS-Q-GRAND-FTR REDEFINES WS-Q-LINE.
040000     05  FILLER                      PIC X(01).
040100     05  QG-LIT                      PIC X(14).
040200     05  QG-RED-LIT                  PIC X(08).
040300     05  QG-RED                      PIC ZZ9.
040400     05  QG-ORANGE-LIT               PIC X(08).
040500     05  QG-ORANGE                   PIC ZZ9.
040600     05  QG-YELLOW-LIT               PIC X(08).
040700     05  QG-YELLOW                   PIC ZZ9.
040800     05  QG-GREEN-LIT                PIC X(08).
040900     05  QG-GREEN                    PIC ZZ9.
041000     05  QG-BLUE-LIT                 PIC X(08).
041100     05  QG-BLUE                     PIC ZZ9.
041200     05  QG-TOTAL-LIT                PIC X(08).
041300     05  QG-TOTAL                    PIC ZZZ9.
041400     05  QG-CRIT-LIT                 PIC X(10).
041500     05  QG-CRITICAL                 PIC ZZZ9.
041600     05  FILLER                      PIC X(22).
041700
041800 01  WS-BLANK-LINE                   PIC X(132) VALUE SPACES.
041900 01  WS-PAGE-CONTROL.
042000     05  WS-LINES                    PIC 9(03) COMP.
042100     05  WS-PAGES                    PIC 9(03) COMP VALUE 1.
042200
042300 PROCEDURE DIVISION.
042400     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
042500     PERFORM 050-LOAD-FACILITY-TABLE THRU 050-EXIT
042600         VARYING FAC-IDX FROM 1 BY 1 UNTIL NO-MORE-FACILITY.
042700     PERFORM 100-MAINLINE THRU 100-EXIT
042800         UNTIL NO-MORE-TRIAGE.
042900     PERFORM 900-CLEANUP THRU 900-EXIT.
043000     MOVE ZERO TO RETURN-CODE.
043100     GOBACK.
043200
043300 000-HOUSEKEEPING.
043400     MOVE '000-HOUSEKEEPING' TO PARA-NAME.
043500     DISPLAY '******** BEGIN JOB TRGEDIT ********'.
043600     ACCEPT WS-DATE-YMD FROM DATE.
043700     STRING WS-DATE-MM '/' WS-DATE-DD '/' WS-DATE-YY
043800         DELIMITED BY SIZE INTO WS-DATE-EDIT.
043900     OPEN INPUT TRIAGE-REQUEST-FILE, FACILITY-FILE.
044000     OPEN OUTPUT TRGSESS-FILE, QUEUE-RPT, STATS-WORK-FILE, SYSOUT.
044100     INITIALIZE COUNTERS-AND-ACCUMULATORS.
044200     READ TRIAGE-REQUEST-FILE INTO TR-TRIAGE-REQUEST-REC
044300         AT END
044400             MOVE 'EMPTY TRIAGE-REQUEST FILE' TO ABEND-REASON
044500             GO TO 1000-ABEND-RTN
044600     END-READ.
044700 000-EXIT.
044800     EXIT.
044900
045000 050-LOAD-FACILITY-TABLE.
045100     MOVE '050-LOAD-FACILITY-TABLE' TO PARA-NAME.
045200     READ FACILITY-FILE INTO FAC-FACILITY-REC
045300         AT END
045400             MOVE 'Y' TO FFCODE
045500             SET NO-MORE-FACILITY TO TRUE
045600             GO TO 050-EXIT
045700     END-READ.
045800     MOVE FAC-ID        TO FAC-ID-T (FAC-IDX).
045900     MOVE FAC-NAME      TO FAC-NAME-T (FAC-IDX).
046000     MOVE FAC-TYPE      TO FAC-TYPE-T (FAC-IDX).
046100     MOVE FAC-LATITUDE  TO FAC-LATITUDE-T (FAC-IDX).
046200     MOVE FAC-LONGITUDE TO FAC-LONGITUDE-T (FAC-IDX).
046300     MOVE FAC-24H-FLAG  TO FAC-24H-FLAG-T (FAC-IDX).
046400     MOVE FAC-OPEN-TIME  TO FAC-OPEN-TIME-T (FAC-IDX).
046500     MOVE FAC-CLOSE-TIME TO FAC-CLOSE-TIME-T (FAC-IDX).
046600     MOVE FAC-OCCUPANCY-PCT TO FAC-OCCUPANCY-PCT-T (FAC-IDX).
046700     MOVE FAC-AVG-WAIT-MIN  TO FAC-AVG-WAIT-MIN-T (FAC-IDX).
046800     MOVE FAC-ACCEPT-EMERG  TO FAC-ACCEPT-EMERG-T (FAC-IDX).
046900     MOVE ZERO TO FAC-WAIT-RED-T (FAC-IDX)
047000                  FAC-WAIT-ORANGE-T (FAC-IDX)
047100                  FAC-WAIT-YELLOW-T (FAC-IDX)
047200                  FAC-WAIT-GREEN-T (FAC-IDX)
047300                  FAC-WAIT-BLUE-T (FAC-IDX).
047400     INITIALIZE WS-STATS-ENTRY (FAC-IDX).
047500     MOVE FAC-IDX TO FAC-TABLE-COUNT.
047600 050-EXIT.
047700     EXIT.
047800
047900 100-MAINLINE.
048000     MOVE '100-MAINLINE' TO PARA-NAME.
048100     ADD 1 TO RECORDS-READ.
048200     PERFORM 150-FIND-FACILITY THRU 150-EXIT.
048300     IF TR-FACILITY-ID NOT = HOLD-FACILITY-ID
048400         PERFORM 500-CONTROL-BREAK THRU 500-EXIT.
048500     PERFORM 190-EDIT-CPF THRU 190-EXIT.
048600     PERFORM 200-CLASSIFY THRU 200-EXIT.
048700     PERFORM 300-TIME-METRICS THRU 300-EXIT.
048800     PERFORM 350-QUEUE-POSITION THRU 350-EXIT.
048900     PERFORM 400-WRITE-TRGSESS THRU 400-EXIT.
049000     PERFORM 450-STATS-ACCUM THRU 450-EXIT.
049100     PERFORM 470-PRINT-DETAIL THRU 470-EXIT.
049200     READ TRIAGE-REQUEST-FILE INTO TR-TRIAGE-REQUEST-REC
049300         AT END
049400             SET NO-MORE-TRIAGE TO TRUE
049500     END-READ.
049600 100-EXIT.
049700     EXIT.
049800
049900 150-FIND-FACILITY.
050000     MOVE '150-FIND-FACILITY' TO PARA-NAME.
050100     SET FAC-IDX TO 1.
050200     SEARCH ALL FAC-TABLE-REC
050300         AT END
050400             MOVE 'TRIAGE RECORD FOR UNKNOWN FACILITY' TO
050500                 ABEND-REASON
050600             GO TO 1000-ABEND-RTN
050700         WHEN FAC-ID-T (FAC-IDX) = TR-FACILITY-ID
050800             CONTINUE
050900     END-SEARCH.
051000 150-EXIT.
051100     EXIT.
051200
051300 190-EDIT-CPF.
051400     MOVE '190-EDIT-CPF' TO PARA-NAME.
051500     CALL 'TRGCPF' USING TR-PATIENT-CPF, TS-CPF-VALID,
051600         WS-CALL-RETURN-CD.
051700 190-EXIT.
051800     EXIT.
051900
052000 200-CLASSIFY.
052100     MOVE '200-CLASSIFY' TO PARA-NAME.
052200     MOVE 5 TO WS-LEVEL.
052300     MOVE 'BLUE  ' TO WS-COLOR.
052400     MOVE 'NO ALARM SIGNS' TO WS-REASON.
052500     MOVE 'N' TO WS-CRIT-OVERRIDE-SW.
052600     PERFORM 205-CRITICAL-VITALS THRU 205-EXIT.
052700     IF NOT WS-CRITICAL-OVERRIDE-FIRED
052800         PERFORM 210-STEP-A-GENERAL THRU 210-EXIT.
052900     MOVE 9 TO WS-B-LEVEL.
053000     IF WS-LEVEL NOT = 1
053100         PERFORM 220-STEP-B-FLOWCHART THRU 220-EXIT.
053200     PERFORM 230-COMBINE-PRIORITY THRU 230-EXIT.
053300     PERFORM 240-BUILD-RECOMMEND THRU 240-EXIT.
053400     EVALUATE WS-LEVEL
053500         WHEN 1  MOVE 0   TO WS-TARGET
053600         WHEN 2  MOVE 10  TO WS-TARGET
053700         WHEN 3  MOVE 60  TO WS-TARGET
053800         WHEN 4  MOVE 120 TO WS-TARGET
053900         WHEN 5  MOVE 240 TO WS-TARGET
054000     END-EVALUATE.
054100 200-EXIT.
054200     EXIT.
054300
054400 205-CRITICAL-VITALS.
054500     MOVE '205-CRITICAL-VITALS' TO PARA-NAME.
054600     IF (NOT TR-PAIN-NOT-TAKEN AND TR-VS-PAIN >= 9)
054700        OR (NOT TR-SPO2-NOT-TAKEN AND TR-VS-SPO2 < 90)
054800        OR (NOT TR-HEART-RATE-NOT-TAKEN AND
054900             (TR-VS-HEART-RATE < 40 OR TR-VS-HEART-RATE > 150))
055000        OR (NOT TR-TEMPERATURE-NOT-TAKEN AND
055100             TR-VS-TEMPERATURE > 39.5)
055200         MOVE 'Y' TO WS-CRIT-OVERRIDE-SW
055300         MOVE 1 TO WS-LEVEL
055400         MOVE 'RED   ' TO WS-COLOR
055500         MOVE 'CRITICAL VITAL SIGNS' TO WS-REASON
055600     END-IF.
055700 205-EXIT.
055800     EXIT.
055900
056000******************************************************************
056100*    STEP A -- GENERAL DISCRIMINATORS, ANY FLOWCHART.  THE LIST
056200*    IS WALKED IN DECREASING SEVERITY, SO "IF FIRES AND LEVEL
056300*    STRONGER THAN WHAT WE HAVE" NATURALLY KEEPS THE FIRST
056400*    DISCRIMINATOR THAT ESTABLISHED THE CURRENT LEVEL.
056500******************************************************************
056600 210-STEP-A-GENERAL.
056700     MOVE '210-STEP-A-GENERAL' TO PARA-NAME.
056800*    1 - AIRWAY COMPROMISED (RED)
056900     IF 1 < WS-LEVEL
057000        AND (TR-ANS-AIRWAY = 'Y' OR
057100             (NOT TR-SPO2-NOT-TAKEN AND TR-VS-SPO2 < 90))
057200         MOVE 1 TO WS-LEVEL
057300         MOVE 'RED   ' TO WS-COLOR
057400         IF TR-ANS-AIRWAY = 'Y'
057500             MOVE 'AIRWAY COMPROMISED' TO WS-REASON
057600         ELSE
057700             MOVE 'AIRWAY COMPROMISED (VITAL SIGNS)' TO
057800                 WS-REASON
057900         END-IF
058000     END-IF.
058100*    2 - INADEQUATE BREATHING (RED)
058200     IF 1 < WS-LEVEL
058300        AND (TR-ANS-BREATHING = 'Y' OR
058400             (NOT TR-RESP-RATE-NOT-TAKEN AND
058500                 (TR-VS-RESP-RATE < 10 OR TR-VS-RESP-RATE > 36))
058600             OR (NOT TR-SPO2-NOT-TAKEN AND TR-VS-SPO2 < 90))
058700         MOVE 1 TO WS-LEVEL
058800         MOVE 'RED   ' TO WS-COLOR
058900         IF TR-ANS-BREATHING = 'Y'
059000             MOVE 'INADEQUATE BREATHING' TO WS-REASON
059100         ELSE
059200             MOVE 'INADEQUATE BREATHING (VITAL SIGNS)' TO
059300                 WS-REASON
059400         END-IF
059500     END-IF.
059600*    3 - SHOCK (RED)
059700     IF 1 < WS-LEVEL
059800        AND (TR-ANS-SHOCK = 'Y' OR
059900             (NOT TR-SYSTOLIC-NOT-TAKEN AND TR-VS-SYSTOLIC < 90)
060000             OR (NOT TR-HEART-RATE-NOT-TAKEN AND
060100                 TR-VS-HEART-RATE > 120))
060200         MOVE 1 TO WS-LEVEL
060300         MOVE 'RED   ' TO WS-COLOR
060400         IF TR-ANS-SHOCK = 'Y'
060500             MOVE 'SHOCK' TO WS-REASON
060600         ELSE
060700             MOVE 'SHOCK (VITAL SIGNS)' TO WS-REASON
060800         END-IF
060900     END-IF.
061000*    4 - UNRESPONSIVE (RED)
061100     IF 1 < WS-LEVEL
061200        AND (TR-ANS-UNRESPONSIVE = 'Y' OR
061300             (NOT TR-GCS-NOT-TAKEN AND TR-VS-GCS < 9))
061400         MOVE 1 TO WS-LEVEL
061500         MOVE 'RED   ' TO WS-COLOR
061600         IF TR-ANS-UNRESPONSIVE = 'Y'
061700             MOVE 'UNRESPONSIVE' TO WS-REASON
061800         ELSE
061900             MOVE 'UNRESPONSIVE (VITAL SIGNS)' TO WS-REASON
062000         END-IF
062100     END-IF.
062200*    5 - SEVERE PAIN (ORANGE)
062300     IF 2 < WS-LEVEL
062400        AND (TR-ANS-SEVERE-PAIN = 'Y' OR
062500             (NOT TR-PAIN-NOT-TAKEN AND TR-VS-PAIN >= 8))
062600         MOVE 2 TO WS-LEVEL
062700         MOVE 'ORANGE' TO WS-COLOR
062800         IF TR-ANS-SEVERE-PAIN = 'Y'
062900             MOVE 'SEVERE PAIN' TO WS-REASON
063000         ELSE
063100             MOVE 'SEVERE PAIN (VITAL SIGNS)' TO WS-REASON
063200         END-IF
063300     END-IF.
063400*    6 - ALTERED CONSCIOUSNESS (ORANGE)
063500     IF 2 < WS-LEVEL
063600        AND (TR-ANS-ALTERED-CONSC = 'Y' OR
063700             (NOT TR-GCS-NOT-TAKEN AND TR-VS-GCS < 13))
063800         MOVE 2 TO WS-LEVEL
063900         MOVE 'ORANGE' TO WS-COLOR
064000         IF TR-ANS-ALTERED-CONSC = 'Y'
064100             MOVE 'ALTERED CONSCIOUSNESS' TO WS-REASON
064200         ELSE
064300             MOVE 'ALTERED CONSCIOUSNESS (VITAL SIGNS)' TO
064400                 WS-REASON
064500         END-IF
064600     END-IF.
064700*    7 - MODERATE PAIN (YELLOW)
064800     IF 3 < WS-LEVEL
064900        AND (TR-ANS-MODERATE-PAIN = 'Y' OR
065000             (NOT TR-PAIN-NOT-TAKEN AND TR-VS-PAIN >= 4 AND
065100                 TR-VS-PAIN <= 7))
065200         MOVE 3 TO WS-LEVEL
065300         MOVE 'YELLOW' TO WS-COLOR
065400         IF TR-ANS-MODERATE-PAIN = 'Y'
065500             MOVE 'MODERATE PAIN' TO WS-REASON
065600         ELSE
065700             MOVE 'MODERATE PAIN (VITAL SIGNS)' TO WS-REASON
065800         END-IF
065900     END-IF.
066000*    8 - PERSISTENT VOMITING (YELLOW) -- ANSWER FLAG ONLY
066100     IF 3 < WS-LEVEL AND TR-ANS-PERSIST-VOMIT = 'Y'
066200         MOVE 3 TO WS-LEVEL
066300         MOVE 'YELLOW' TO WS-COLOR
066400         MOVE 'PERSISTENT VOMITING' TO WS-REASON
066500     END-IF.
066600 210-EXIT.
066700     EXIT.
066800
066900******************************************************************
067000*    STEP B -- THE TWO FLOWCHART-SPECIFIC DISCRIMINATORS.  AN
067100*    UNKNOWN FLOWCHART CODE FALLS THROUGH TO WHEN-OTHER AND
067200*    LEAVES WS-B-LEVEL AT ITS SENTINEL OF 9 (NOTHING FIRED).
067300******************************************************************
067400 220-STEP-B-FLOWCHART.
067500     MOVE '220-STEP-B-FLOWCHART' TO PARA-NAME.
067600     EVALUATE TR-FLOWCHART-ID
067700         WHEN 'CHEST-PAIN'
067800             IF TR-ANS-FLOW-DISC-1 = 'Y' AND 2 < WS-B-LEVEL
067900                 MOVE 2 TO WS-B-LEVEL
068000                 MOVE 'ORANGE' TO WS-B-COLOR
068100                 MOVE 'CARDIAC PAIN' TO WS-B-REASON
068200             END-IF
068300             IF TR-ANS-FLOW-DISC-2 = 'Y' AND 3 < WS-B-LEVEL
068400                 MOVE 3 TO WS-B-LEVEL
068500                 MOVE 'YELLOW' TO WS-B-COLOR
068600                 MOVE 'PLEURITIC PAIN' TO WS-B-REASON
068700             END-IF
068800         WHEN 'SHORT-BREATH'
068900             IF TR-ANS-FLOW-DISC-1 = 'Y' AND 1 < WS-B-LEVEL
069000                 MOVE 1 TO WS-B-LEVEL
069100                 MOVE 'RED   ' TO WS-B-COLOR
069200                 MOVE 'STRIDOR' TO WS-B-REASON
069300             END-IF
069400             IF TR-ANS-FLOW-DISC-2 = 'Y' AND 3 < WS-B-LEVEL
069500                 MOVE 3 TO WS-B-LEVEL
069600                 MOVE 'YELLOW' TO WS-B-COLOR
069700                 MOVE 'WHEEZE' TO WS-B-REASON
069800             END-IF
069900         WHEN 'FEVER-CHILD'
070000             PERFORM 222-FEVER-CHILD THRU 222-EXIT
070100         WHEN 'MAJOR-TRAUMA'
070200             IF TR-ANS-FLOW-DISC-1 = 'Y' AND 1 < WS-B-LEVEL
070300                 MOVE 1 TO WS-B-LEVEL
070400                 MOVE 'RED   ' TO WS-B-COLOR
070500                 MOVE 'CATASTROPHIC HEMORRHAGE' TO WS-B-REASON
070600             END-IF
070700             IF TR-ANS-FLOW-DISC-2 = 'Y' AND 2 < WS-B-LEVEL
070800                 MOVE 2 TO WS-B-LEVEL
070900                 MOVE 'ORANGE' TO WS-B-COLOR
071000                 MOVE 'HIGH-ENERGY MECHANISM' TO WS-B-REASON
071100             END-IF
071200         WHEN 'ABDOM-PAIN'
071300             IF TR-ANS-FLOW-DISC-1 = 'Y' AND 2 < WS-B-LEVEL
071400                 MOVE 2 TO WS-B-LEVEL
071500                 MOVE 'ORANGE' TO WS-B-COLOR
071600                 MOVE 'PERITONITIS' TO WS-B-REASON
071700             END-IF
071800             IF TR-ANS-FLOW-DISC-2 = 'Y' AND 3 < WS-B-LEVEL
071900                 MOVE 3 TO WS-B-LEVEL
072000                 MOVE 'YELLOW' TO WS-B-COLOR
072100                 MOVE 'BILIARY COLIC' TO WS-B-REASON
072200             END-IF
072300         WHEN 'HEADACHE'
072400             IF TR-ANS-FLOW-DISC-1 = 'Y' AND 1 < WS-B-LEVEL
072500                 MOVE 1 TO WS-B-LEVEL
072600                 MOVE 'RED   ' TO WS-B-COLOR
072700                 MOVE 'THUNDERCLAP' TO WS-B-REASON
072800             END-IF
072900             IF TR-ANS-FLOW-DISC-2 = 'Y' AND 2 < WS-B-LEVEL
073000                 MOVE 2 TO WS-B-LEVEL
073100                 MOVE 'ORANGE' TO WS-B-COLOR
073200                 MOVE 'NEURO DEFICIT' TO WS-B-REASON
073300             END-IF
073400         WHEN 'PREG-LABOR'
073500             IF TR-ANS-FLOW-DISC-1 = 'Y' AND 1 < WS-B-LEVEL
073600                 MOVE 1 TO WS-B-LEVEL
073700                 MOVE 'RED   ' TO WS-B-COLOR
073800                 MOVE 'IMMINENT DELIVERY' TO WS-B-REASON
073900             END-IF
074000             IF 2 < WS-B-LEVEL AND
074100                (TR-ANS-FLOW-DISC-2 = 'Y' OR
074200                 (TR-IS-PREGNANT AND TR-GESTATION-WEEKS > 20))
074300                 MOVE 2 TO WS-B-LEVEL
074400                 MOVE 'ORANGE' TO WS-B-COLOR
074500                 IF TR-ANS-FLOW-DISC-2 = 'Y'
074600                     MOVE 'VAGINAL BLEEDING' TO WS-B-REASON
074700                 ELSE
074800                     MOVE 'VAGINAL BLEEDING (VITAL SIGNS)' TO
074900                         WS-B-REASON
075000                 END-IF
075100             END-IF
075200         WHEN OTHER
075300             CONTINUE
075400     END-EVALUATE.
075500 220-EXIT.
075600     EXIT.
075700
075800 222-FEVER-CHILD.
075900     MOVE '222-FEVER-CHILD' TO PARA-NAME.
076000     IF TR-ANS-FLOW-DISC-1 = 'Y'
076100         EVALUATE TRUE
076200             WHEN TR-AGE-MONTHS < 3
076300                 IF 1 < WS-B-LEVEL
076400                     MOVE 1 TO WS-B-LEVEL
076500                     MOVE 'RED   ' TO WS-B-COLOR
076600                     MOVE 'MENINGISM' TO WS-B-REASON
076700                 END-IF
076800             WHEN TR-AGE-MONTHS <= 6
076900                 IF 2 < WS-B-LEVEL
077000                     MOVE 2 TO WS-B-LEVEL
077100                     MOVE 'ORANGE' TO WS-B-COLOR
077200                     MOVE 'MENINGISM' TO WS-B-REASON
077300                 END-IF
077400             WHEN OTHER
077500                 IF 1 < WS-B-LEVEL
077600                     MOVE 1 TO WS-B-LEVEL
077700                     MOVE 'RED   ' TO WS-B-COLOR
077800                     MOVE 'MENINGISM' TO WS-B-REASON
077900                 END-IF
078000         END-EVALUATE
078100     END-IF.
078200     IF 3 < WS-B-LEVEL
078300         IF TR-AGE-MONTHS < 3
078400             IF TR-ANS-FLOW-DISC-2 = 'Y' OR
078500                (NOT TR-TEMPERATURE-NOT-TAKEN AND
078600                    TR-VS-TEMPERATURE > 38.0)
078700                 MOVE 3 TO WS-B-LEVEL
078800                 MOVE 'YELLOW' TO WS-B-COLOR
078900                 IF TR-ANS-FLOW-DISC-2 = 'Y'
079000                     MOVE 'HIGH FEVER' TO WS-B-REASON
079100                 ELSE
079200                     MOVE 'HIGH FEVER (VITAL SIGNS)' TO
079300                         WS-B-REASON
079400                 END-IF
079500             END-IF
079600         ELSE
079700             IF TR-AGE-MONTHS <= 12
079800                 IF TR-ANS-FLOW-DISC-2 = 'Y' OR
079900                    (NOT TR-TEMPERATURE-NOT-TAKEN AND
080000                        TR-VS-TEMPERATURE > 38.5)
080100                     MOVE 3 TO WS-B-LEVEL
080200                     MOVE 'YELLOW' TO WS-B-COLOR
080300                     IF TR-ANS-FLOW-DISC-2 = 'Y'
080400                         MOVE 'HIGH FEVER' TO WS-B-REASON
080500                     ELSE
080600                         MOVE 'HIGH FEVER (VITAL SIGNS)' TO
080700                             WS-B-REASON
080800                     END-IF
080900                 END-IF
081000             ELSE
081100                 IF TR-ANS-FLOW-DISC-2 = 'Y' OR
081200                    (NOT TR-TEMPERATURE-NOT-TAKEN AND
081300                        TR-VS-TEMPERATURE > 39.0)
081400                     MOVE 3 TO WS-B-LEVEL
081500                     MOVE 'YELLOW' TO WS-B-COLOR
081600                     IF TR-ANS-FLOW-DISC-2 = 'Y'
081700                         MOVE 'HIGH FEVER' TO WS-B-REASON
081800                     ELSE
081900                         MOVE 'HIGH FEVER (VITAL SIGNS)' TO
082000                             WS-B-REASON
082100                     END-IF
082200                 END-IF
082300             END-IF
082400         END-IF
082500     END-IF.
082600 222-EXIT.
082700     EXIT.
082800
082900 230-COMBINE-PRIORITY.
083000     MOVE '230-COMBINE-PRIORITY' TO PARA-NAME.
083100     IF WS-B-LEVEL < WS-LEVEL
083200         MOVE WS-B-LEVEL TO WS-LEVEL
083300         MOVE WS-B-COLOR TO WS-COLOR
083400         MOVE WS-B-REASON TO WS-REASON
083500     END-IF.
083600 230-EXIT.
083700     EXIT.
083800
083900 240-BUILD-RECOMMEND.
084000     MOVE '240-BUILD-RECOMMEND' TO PARA-NAME.
084100     EVALUATE WS-LEVEL
084200         WHEN 1
084300             MOVE 'IMMEDIATE CARE REQUIRED' TO WS-REC-LINE1
084400             MOVE 'SEND TO RESUSCITATION ROOM NOW' TO
084500                 WS-REC-LINE2
084600         WHEN 2
084700             MOVE 'CARE WITHIN 10 MINUTES' TO WS-REC-LINE1
084800             MOVE 'RECHECK VITALS EVERY 10 MIN' TO WS-REC-LINE2
084900         WHEN 3
085000             MOVE 'CARE WITHIN 60 MINUTES' TO WS-REC-LINE1
085100             MOVE 'REASSESS IF SYMPTOMS WORSEN' TO WS-REC-LINE2
085200         WHEN 4
085300             MOVE 'CARE WITHIN 120 MINUTES' TO WS-REC-LINE1
085400             MOVE 'ADVISE ON ALARM SIGNS' TO WS-REC-LINE2
085500         WHEN 5
085600             MOVE 'NON-URGENT CARE' TO WS-REC-LINE1
085700             MOVE 'CONSIDER REFERRAL TO BASIC UNIT' TO
085800                 WS-REC-LINE2
085900     END-EVALUATE.
086000     MOVE SPACES TO WS-REC-LINE3.
086100     MOVE SPACES TO WS-REC-LINE4.
086200     IF TR-FLOWCHART-ID = 'CHEST-PAIN' AND WS-LEVEL <= 2
086300         MOVE 'ECG WITHIN 10 MINUTES' TO WS-REC-LINE3
086400     END-IF.
086500     IF TR-FLOWCHART-ID = 'MAJOR-TRAUMA'
086600         MOVE 'TRAUMA PROTOCOL ACTIVATED' TO WS-REC-LINE4
086700     END-IF.
086800 240-EXIT.
086900     EXIT.
087000
087100 300-TIME-METRICS.
087200     MOVE '300-TIME-METRICS' TO PARA-NAME.
087300     COMPUTE WS-ARRIVAL-MIN = (TR-ARR-HH * 60) + TR-ARR-MM.
087400     COMPUTE WS-TRIAGE-MIN  = (TR-TRI-HH * 60) + TR-TRI-MM.
087500
087600     COMPUTE WS-MIN-DIFF = WS-TRIAGE-MIN - WS-ARRIVAL-MIN.
087700     IF WS-MIN-DIFF < 0
087800         MOVE 0 TO TS-DOOR-TO-TRIAGE
087900     ELSE
088000         MOVE WS-MIN-DIFF TO TS-DOOR-TO-TRIAGE
088100     END-IF.
088200
088300     IF TR-ATTEND-TIME NOT = 0
088400         COMPUTE WS-ATTEND-MIN = (TR-ATT-HH * 60) + TR-ATT-MM
088500         COMPUTE WS-MIN-DIFF = WS-ATTEND-MIN - WS-TRIAGE-MIN
088600         IF WS-MIN-DIFF < 0
088700             MOVE 0 TO TS-TRIAGE-TO-ATTEND
088800         ELSE
088900             MOVE WS-MIN-DIFF TO TS-TRIAGE-TO-ATTEND
089000         END-IF
089100     ELSE
089200         MOVE 0 TO TS-TRIAGE-TO-ATTEND
089300     END-IF.
089400
089500     IF TR-DISCHARGED OR TR-TRANSFERRED
089600         COMPUTE WS-DISCHARGE-MIN = (TR-DIS-HH * 60) + TR-DIS-MM
089700         COMPUTE WS-MIN-DIFF = WS-DISCHARGE-MIN - WS-ARRIVAL-MIN
089800         IF WS-MIN-DIFF < 0
089900             MOVE 0 TO TS-TOTAL-WAIT-MIN
090000         ELSE
090100             MOVE WS-MIN-DIFF TO TS-TOTAL-WAIT-MIN
090200         END-IF
090300         IF TS-TOTAL-WAIT-MIN <= WS-TARGET
090400             MOVE 'Y' TO TS-WITHIN-TARGET
090500         ELSE
090600             MOVE 'N' TO TS-WITHIN-TARGET
090700         END-IF
090800     ELSE
090900         MOVE 0 TO TS-TOTAL-WAIT-MIN
091000         MOVE 'N' TO TS-WITHIN-TARGET
091100     END-IF.
091200 300-EXIT.
091300     EXIT.
091400
091500******************************************************************
091600*    QUEUE POSITION = 1 + COUNT OF ALREADY-READ WAITING RECORDS
091700*    AT THIS FACILITY WITH LOWER OR EQUAL PRIORITY LEVEL NUMBER
091800*    (FILE ORDER ALREADY GIVES EARLIEST ARRIVAL FIRST WITHIN A
091900*    LEVEL).  NON-WAITING RECORDS GET POSITION/WAIT OF ZERO AND
092000*    DO NOT ADD TO THE RUNNING COUNT.
092100******************************************************************
092200 350-QUEUE-POSITION.
092300     MOVE '350-QUEUE-POSITION' TO PARA-NAME.
092400     IF TR-STILL-WAITING
092500         EVALUATE WS-LEVEL
092600             WHEN 1
092700                 COMPUTE WS-QUEUE-POS =
092800                     1 + FAC-WAIT-RED-T (FAC-IDX)
092900                 MOVE 5 TO WS-BASE-MIN
093000             WHEN 2
093100                 COMPUTE WS-QUEUE-POS =
093200                     1 + FAC-WAIT-RED-T (FAC-IDX)
093300                       + FAC-WAIT-ORANGE-T (FAC-IDX)
093400                 MOVE 15 TO WS-BASE-MIN
093500             WHEN 3
093600                 COMPUTE WS-QUEUE-POS =
093700                     1 + FAC-WAIT-RED-T (FAC-IDX)
093800                       + FAC-WAIT-ORANGE-T (FAC-IDX)
093900                       + FAC-WAIT-YELLOW-T (FAC-IDX)
094000                 MOVE 30 TO WS-BASE-MIN
094100             WHEN 4
094200                 COMPUTE WS-QUEUE-POS =
094300                     1 + FAC-WAIT-RED-T (FAC-IDX)
094400                       + FAC-WAIT-ORANGE-T (FAC-IDX)
094500                       + FAC-WAIT-YELLOW-T (FAC-IDX)
094600                       + FAC-WAIT-GREEN-T (FAC-IDX)
094700                 MOVE 45 TO WS-BASE-MIN
094800             WHEN 5
094900                 COMPUTE WS-QUEUE-POS =
095000                     1 + FAC-WAIT-RED-T (FAC-IDX)
095100                       + FAC-WAIT-ORANGE-T (FAC-IDX)
095200                       + FAC-WAIT-YELLOW-T (FAC-IDX)
095300                       + FAC-WAIT-GREEN-T (FAC-IDX)
095400                       + FAC-WAIT-BLUE-T (FAC-IDX)
095500                 MOVE 60 TO WS-BASE-MIN
095600         END-EVALUATE
095700         COMPUTE WS-EST-WAIT = (WS-QUEUE-POS - 1) * WS-BASE-MIN
095800         IF FAC-OCCUPANCY-PCT-T (FAC-IDX) > 90
095900             COMPUTE WS-EST-WAIT = WS-EST-WAIT * 1.5
096000         END-IF
096100         MOVE WS-QUEUE-POS TO TS-QUEUE-POSITION
096200         MOVE WS-EST-WAIT TO TS-EST-WAIT-MIN
096300         EVALUATE WS-LEVEL
096400             WHEN 1 ADD 1 TO FAC-WAIT-RED-T (FAC-IDX)
096500             WHEN 2 ADD 1 TO FAC-WAIT-ORANGE-T (FAC-IDX)
096600             WHEN 3 ADD 1 TO FAC-WAIT-YELLOW-T (FAC-IDX)
096700             WHEN 4 ADD 1 TO FAC-WAIT-GREEN-T (FAC-IDX)
096800             WHEN 5 ADD 1 TO FAC-WAIT-BLUE-T (FAC-IDX)
096900         END-EVALUATE
097000     ELSE
097100         MOVE 0 TO TS-QUEUE-POSITION
097200         MOVE 0 TO TS-EST-WAIT-MIN
097300     END-IF.
097400 350-EXIT.
097500     EXIT.
097600
097700 400-WRITE-TRGSESS.
097800     MOVE '400-WRITE-TRGSESS' TO PARA-NAME.
097900     MOVE TR-SESSION-ID  TO TS-SESSION-ID.
098000     MOVE TR-FACILITY-ID TO TS-FACILITY-ID.
098100     MOVE WS-LEVEL       TO TS-PRIORITY-LEVEL.
098200     MOVE WS-COLOR       TO TS-PRIORITY-COLOR.
098300     MOVE WS-TARGET      TO TS-TARGET-MINUTES.
098400     MOVE WS-REASON      TO TS-REASON.
098500     WRITE TS-BUFFER FROM TS-TRIAGED-SESSION-REC.
098600     ADD 1 TO RECORDS-WRITTEN.
098700 400-EXIT.
098800     EXIT.
098900
099000 450-STATS-ACCUM.
099100     MOVE '450-STATS-ACCUM' TO PARA-NAME.
099200     ADD 1 TO WS-ST-TOTAL (FAC-IDX).
099300     EVALUATE WS-LEVEL
099400         WHEN 1 ADD 1 TO WS-ST-CNT-RED (FAC-IDX)
099500         WHEN 2 ADD 1 TO WS-ST-CNT-ORANGE (FAC-IDX)
099600         WHEN 3 ADD 1 TO WS-ST-CNT-YELLOW (FAC-IDX)
099700         WHEN 4 ADD 1 TO WS-ST-CNT-GREEN (FAC-IDX)
099800         WHEN 5 ADD 1 TO WS-ST-CNT-BLUE (FAC-IDX)
099900     END-EVALUATE.
100000     IF TR-DISCHARGED
100100         ADD 1 TO WS-ST-DISCHARGED (FAC-IDX)
100200     END-IF.
100300     IF TR-TRANSFERRED
100400         ADD 1 TO WS-ST-TRANSFERRED (FAC-IDX)
100500     END-IF.
100600     IF TR-LEFT-WITHOUT-CARE
100700         ADD 1 TO WS-ST-LEFT (FAC-IDX)
100800     END-IF.
100900     IF TR-DISCHARGED OR TR-TRANSFERRED
101000         ADD TS-TOTAL-WAIT-MIN TO WS-ST-WAIT-SUM-TOT (FAC-IDX)
101100         ADD 1 TO WS-ST-WAIT-CNT-TOT (FAC-IDX)
101200         EVALUATE WS-LEVEL
101300             WHEN 1
101400                 ADD TS-TOTAL-WAIT-MIN TO
101500                     WS-ST-WAIT-SUM-RED (FAC-IDX)
101600                 ADD 1 TO WS-ST-WAIT-CNT-RED (FAC-IDX)
101700                 IF TS-IS-WITHIN-TARGET
101800                     ADD 1 TO WS-ST-WTGT-RED (FAC-IDX)
101900                 END-IF
102000             WHEN 2
102100                 ADD TS-TOTAL-WAIT-MIN TO
102200                     WS-ST-WAIT-SUM-ORANGE (FAC-IDX)
102300                 ADD 1 TO WS-ST-WAIT-CNT-ORANGE (FAC-IDX)
102400                 IF TS-IS-WITHIN-TARGET
102500                     ADD 1 TO WS-ST-WTGT-ORANGE (FAC-IDX)
102600                 END-IF
102700             WHEN 3
102800                 ADD TS-TOTAL-WAIT-MIN TO
102900                     WS-ST-WAIT-SUM-YELLOW (FAC-IDX)
103000                 ADD 1 TO WS-ST-WAIT-CNT-YELLOW (FAC-IDX)
103100                 IF TS-IS-WITHIN-TARGET
103200                     ADD 1 TO WS-ST-WTGT-YELLOW (FAC-IDX)
103300                 END-IF
103400             WHEN 4
103500                 ADD TS-TOTAL-WAIT-MIN TO
103600                     WS-ST-WAIT-SUM-GREEN (FAC-IDX)
103700                 ADD 1 TO WS-ST-WAIT-CNT-GREEN (FAC-IDX)
103800                 IF TS-IS-WITHIN-TARGET
103900                     ADD 1 TO WS-ST-WTGT-GREEN (FAC-IDX)
104000                 END-IF
104100             WHEN 5
104200                 ADD TS-TOTAL-WAIT-MIN TO
104300                     WS-ST-WAIT-SUM-BLUE (FAC-IDX)
104400                 ADD 1 TO WS-ST-WAIT-CNT-BLUE (FAC-IDX)
104500                 IF TS-IS-WITHIN-TARGET
104600                     ADD 1 TO WS-ST-WTGT-BLUE (FAC-IDX)
104700                 END-IF
104800         END-EVALUATE
104900     END-IF.
105000 450-EXIT.
105100     EXIT.
105200
105300 470-PRINT-DETAIL.
105400     MOVE '470-PRINT-DETAIL' TO PARA-NAME.
105500     PERFORM 750-CHECK-PAGINATION THRU 750-EXIT.
105600     MOVE SPACES TO WS-Q-LINE.
105700     MOVE TR-SESSION-ID    TO QD-SESSION-ID.
105800     MOVE TR-PATIENT-NAME  TO QD-PATIENT-NAME.
105900     MOVE WS-COLOR         TO QD-COLOR.
106000     MOVE WS-LEVEL         TO QD-LEVEL.
106100     MOVE TS-QUEUE-POSITION TO QD-QUEUE-POS.
106200     MOVE TS-EST-WAIT-MIN  TO QD-EST-WAIT.
106300     MOVE WS-REASON        TO QD-REASON.
106400     MOVE TS-WITHIN-TARGET TO QD-WITHIN-TGT.
106500     WRITE QUEUE-RPT-REC FROM WS-Q-LINE.
106600     ADD 1 TO WS-LINES.
106700     IF WS-VERBOSE-RUN
106800         MOVE SPACES TO WS-Q-LINE
106900         MOVE WS-REC-LINE1 TO QR-TEXT
107000         WRITE QUEUE-RPT-REC FROM WS-Q-LINE
107100         MOVE SPACES TO WS-Q-LINE
107200         MOVE WS-REC-LINE2 TO QR-TEXT
107300         WRITE QUEUE-RPT-REC FROM WS-Q-LINE
107400         ADD 2 TO WS-LINES
107500         IF WS-REC-LINE3 NOT = SPACES
107600             MOVE SPACES TO WS-Q-LINE
107700             MOVE WS-REC-LINE3 TO QR-TEXT
107800             WRITE QUEUE-RPT-REC FROM WS-Q-LINE
107900             ADD 1 TO WS-LINES
108000         END-IF
108100         IF WS-REC-LINE4 NOT = SPACES
108200             MOVE SPACES TO WS-Q-LINE
108300             MOVE WS-REC-LINE4 TO QR-TEXT
108400             WRITE QUEUE-RPT-REC FROM WS-Q-LINE
108500             ADD 1 TO WS-LINES
108600         END-IF
108700     END-IF.
108800 470-EXIT.
108900     EXIT.
109000
109100******************************************************************
109200*    FACILITY CHANGED -- CLOSE OUT THE PREVIOUS FACILITY'S
109300*    QUEUE-REPORT FOOTER AND STATS-WORK RECORD (UNLESS THIS IS
109400*    THE VERY FIRST FACILITY OF THE RUN), THEN START THE NEW
109500*    ONE.
109600******************************************************************
109700 500-CONTROL-BREAK.
109800     MOVE '500-CONTROL-BREAK' TO PARA-NAME.
109900     IF NOT WS-FIRST-FACILITY
110000         PERFORM 510-FAC-FOOTER THRU 510-EXIT
110100         PERFORM 550-WRITE-STATS-WORK THRU 550-EXIT
110200     END-IF.
110300     MOVE 'N' TO WS-FIRST-FAC-SW.
110400     MOVE TR-FACILITY-ID TO HOLD-FACILITY-ID.
110500     PERFORM 520-FAC-HEADER THRU 520-EXIT.
110600 500-EXIT.
110700     EXIT.
110800
110900 510-FAC-FOOTER.
111000     MOVE '510-FAC-FOOTER' TO PARA-NAME.
111100     PERFORM 750-CHECK-PAGINATION THRU 750-EXIT.
111200     MOVE SPACES TO WS-Q-LINE.
111300     MOVE 'RED    :' TO QF-RED-LIT.
111400     MOVE FAC-WAIT-RED-T (FAC-IDX) TO QF-RED.
111500     MOVE 'ORANGE :' TO QF-ORANGE-LIT.
111600     MOVE FAC-WAIT-ORANGE-T (FAC-IDX) TO QF-ORANGE.
111700     MOVE 'YELLOW :' TO QF-YELLOW-LIT.
111800     MOVE FAC-WAIT-YELLOW-T (FAC-IDX) TO QF-YELLOW.
111900     MOVE 'GREEN  :' TO QF-GREEN-LIT.
112000     MOVE FAC-WAIT-GREEN-T (FAC-IDX) TO QF-GREEN.
112100     MOVE 'BLUE   :' TO QF-BLUE-LIT.
112200     MOVE FAC-WAIT-BLUE-T (FAC-IDX) TO QF-BLUE.
112300     MOVE 'TOTAL  :' TO QF-TOTAL-LIT.
112400     COMPUTE QF-TOTAL = FAC-WAIT-RED-T (FAC-IDX)
112500         + FAC-WAIT-ORANGE-T (FAC-IDX)
112600         + FAC-WAIT-YELLOW-T (FAC-IDX)
112700         + FAC-WAIT-GREEN-T (FAC-IDX)
112800         + FAC-WAIT-BLUE-T (FAC-IDX).
112900     MOVE 'CRITICAL :' TO QF-CRIT-LIT.
113000     COMPUTE QF-CRITICAL = FAC-WAIT-RED-T (FAC-IDX)
113100         + FAC-WAIT-ORANGE-T (FAC-IDX).
113200     WRITE QUEUE-RPT-REC FROM WS-Q-LINE.
113300     ADD 1 TO WS-LINES.
113400     ADD FAC-WAIT-RED-T (FAC-IDX) TO GT-WAIT-RED.
113500     ADD FAC-WAIT-ORANGE-T (FAC-IDX) TO GT-WAIT-ORANGE.
113600     ADD FAC-WAIT-YELLOW-T (FAC-IDX) TO GT-WAIT-YELLOW.
113700     ADD FAC-WAIT-GREEN-T (FAC-IDX) TO GT-WAIT-GREEN.
113800     ADD FAC-WAIT-BLUE-T (FAC-IDX) TO GT-WAIT-BLUE.
113900
114000     MOVE SPACES TO WS-Q-LINE.
114100     MOVE 'EST WAIT - ' TO QW-LIT.
114200     MOVE 'RED    :' TO QW-RED-LIT.
114300     COMPUTE QW-RED = 0 * (1 + (FAC-OCCUPANCY-PCT-T (FAC-IDX)
114400         / 100)).
114500     MOVE 'ORANGE :' TO QW-ORANGE-LIT.
114600     COMPUTE QW-ORANGE = 10 * (1 + (FAC-OCCUPANCY-PCT-T (FAC-IDX)
114700         / 100)).
114800     MOVE 'YELLOW :' TO QW-YELLOW-LIT.
114900     COMPUTE QW-YELLOW = 45 * (1 + (FAC-OCCUPANCY-PCT-T (FAC-IDX)
115000         / 100)).
115100     MOVE 'GREEN  :' TO QW-GREEN-LIT.
115200     COMPUTE QW-GREEN = 90 * (1 + (FAC-OCCUPANCY-PCT-T (FAC-IDX)
115300         / 100)).
115400     MOVE 'BLUE   :' TO QW-BLUE-LIT.
115500     COMPUTE QW-BLUE = 180 * (1 + (FAC-OCCUPANCY-PCT-T (FAC-IDX)
115600         / 100)).
115700     WRITE QUEUE-RPT-REC FROM WS-Q-LINE.
115800     ADD 1 TO WS-LINES.
115900     WRITE QUEUE-RPT-REC FROM WS-BLANK-LINE.
116000     ADD 1 TO WS-LINES.
116100 510-EXIT.
116200     EXIT.
116300
116400 520-FAC-HEADER.
116500     MOVE '520-FAC-HEADER' TO PARA-NAME.
116600     PERFORM 750-CHECK-PAGINATION THRU 750-EXIT.
116700     MOVE SPACES TO WS-Q-LINE.
116800     MOVE 'FACILITY:' TO QH-LIT.
116900     MOVE FAC-ID-T (FAC-IDX) TO QH-FAC-ID.
117000     MOVE FAC-NAME-T (FAC-IDX) TO QH-FAC-NAME.
117100     MOVE FAC-TYPE-T (FAC-IDX) TO QH-FAC-TYPE.
117200     MOVE 'OCCUPANCY:' TO QH-OCC-LIT.
117300     MOVE FAC-OCCUPANCY-PCT-T (FAC-IDX) TO QH-OCCUPANCY.
117400     MOVE '%' TO QH-PCT.
117500     WRITE QUEUE-RPT-REC FROM WS-Q-LINE.
117600     ADD 1 TO WS-LINES.
117700 520-EXIT.
117800     EXIT.
117900
118000 550-WRITE-STATS-WORK.
118100     MOVE '550-WRITE-STATS-WORK' TO PARA-NAME.
118200     MOVE SPACES TO STWK-STATS-WORK-REC.
118300     MOVE 'F' TO STWK-REC-TYPE.
118400     MOVE FAC-ID-T (FAC-IDX) TO STWK-FACILITY-ID.
118500     MOVE FAC-NAME-T (FAC-IDX) TO STWK-FACILITY-NAME.
118600     MOVE WS-ST-TOTAL (FAC-IDX) TO STWK-TOTAL-PATIENTS.
118700     MOVE WS-ST-CNT-RED (FAC-IDX) TO STWK-COUNT-RED.
118800     MOVE WS-ST-CNT-ORANGE (FAC-IDX) TO STWK-COUNT-ORANGE.
118900     MOVE WS-ST-CNT-YELLOW (FAC-IDX) TO STWK-COUNT-YELLOW.
119000     MOVE WS-ST-CNT-GREEN (FAC-IDX) TO STWK-COUNT-GREEN.
119100     MOVE WS-ST-CNT-BLUE (FAC-IDX) TO STWK-COUNT-BLUE.
119200     MOVE WS-ST-DISCHARGED (FAC-IDX) TO STWK-DISCHARGED.
119300     MOVE WS-ST-TRANSFERRED (FAC-IDX) TO STWK-TRANSFERRED.
119400     MOVE WS-ST-LEFT (FAC-IDX) TO STWK-LEFT-WO-CARE.
119500     IF WS-ST-TOTAL (FAC-IDX) = 0
119600         MOVE 0 TO STWK-LWBS-RATE
119700     ELSE
119800         COMPUTE STWK-LWBS-RATE ROUNDED =
119900             (WS-ST-LEFT (FAC-IDX) / WS-ST-TOTAL (FAC-IDX)) * 100
120000     END-IF.
120100     PERFORM 560-AVERAGE-WAITS THRU 560-EXIT.
120200     MOVE WS-ST-WTGT-RED (FAC-IDX) TO STWK-WITHIN-TGT-RED.
120300     MOVE WS-ST-WTGT-ORANGE (FAC-IDX) TO STWK-WITHIN-TGT-ORANGE.
120400     MOVE WS-ST-WTGT-YELLOW (FAC-IDX) TO STWK-WITHIN-TGT-YELLOW.
120500     MOVE WS-ST-WTGT-GREEN (FAC-IDX) TO STWK-WITHIN-TGT-GREEN.
120600     MOVE WS-ST-WTGT-BLUE (FAC-IDX) TO STWK-WITHIN-TGT-BLUE.
120700     WRITE STWK-BUFFER FROM STWK-STATS-WORK-REC.
120800
120900     ADD WS-ST-TOTAL (FAC-IDX) TO GT-TOTAL.
121000     ADD WS-ST-CNT-RED (FAC-IDX) TO GT-CNT-RED.
121100     ADD WS-ST-CNT-ORANGE (FAC-IDX) TO GT-CNT-ORANGE.
121200     ADD WS-ST-CNT-YELLOW (FAC-IDX) TO GT-CNT-YELLOW.
121300     ADD WS-ST-CNT-GREEN (FAC-IDX) TO GT-CNT-GREEN.
121400     ADD WS-ST-CNT-BLUE (FAC-IDX) TO GT-CNT-BLUE.
121500     ADD WS-ST-DISCHARGED (FAC-IDX) TO GT-DISCHARGED.
121600     ADD WS-ST-TRANSFERRED (FAC-IDX) TO GT-TRANSFERRED.
121700     ADD WS-ST-LEFT (FAC-IDX) TO GT-LEFT.
121800     ADD WS-ST-WAIT-SUM-TOT (FAC-IDX) TO GT-WAIT-SUM-TOT.
121900     ADD WS-ST-WAIT-CNT-TOT (FAC-IDX) TO GT-WAIT-CNT-TOT.
122000     ADD WS-ST-WAIT-SUM-RED (FAC-IDX) TO GT-WAIT-SUM-RED.
122100     ADD WS-ST-WAIT-CNT-RED (FAC-IDX) TO GT-WAIT-CNT-RED.
122200     ADD WS-ST-WAIT-SUM-ORANGE (FAC-IDX) TO GT-WAIT-SUM-ORANGE.
122300     ADD WS-ST-WAIT-CNT-ORANGE (FAC-IDX) TO GT-WAIT-CNT-ORANGE.
122400     ADD WS-ST-WAIT-SUM-YELLOW (FAC-IDX) TO GT-WAIT-SUM-YELLOW.
122500     ADD WS-ST-WAIT-CNT-YELLOW (FAC-IDX) TO GT-WAIT-CNT-YELLOW.
122600     ADD WS-ST-WAIT-SUM-GREEN (FAC-IDX) TO GT-WAIT-SUM-GREEN.
122700     ADD WS-ST-WAIT-CNT-GREEN (FAC-IDX) TO GT-WAIT-CNT-GREEN.
122800     ADD WS-ST-WAIT-SUM-BLUE (FAC-IDX) TO GT-WAIT-SUM-BLUE.
122900     ADD WS-ST-WAIT-CNT-BLUE (FAC-IDX) TO GT-WAIT-CNT-BLUE.
123000     ADD WS-ST-WTGT-RED (FAC-IDX) TO GT-WTGT-RED.
123100     ADD WS-ST-WTGT-ORANGE (FAC-IDX) TO GT-WTGT-ORANGE.
123200     ADD WS-ST-WTGT-YELLOW (FAC-IDX) TO GT-WTGT-YELLOW.
123300     ADD WS-ST-WTGT-GREEN (FAC-IDX) TO GT-WTGT-GREEN.
123400     ADD WS-ST-WTGT-BLUE (FAC-IDX) TO GT-WTGT-BLUE.
123500 550-EXIT.
123600     EXIT.
123700
123800 560-AVERAGE-WAITS.
123900     MOVE '560-AVERAGE-WAITS' TO PARA-NAME.
124000     IF WS-ST-WAIT-CNT-TOT (FAC-IDX) = 0
124100         MOVE 0 TO STWK-AVG-WAIT-TOTAL
124200     ELSE
124300         COMPUTE STWK-AVG-WAIT-TOTAL ROUNDED =
124400             WS-ST-WAIT-SUM-TOT (FAC-IDX) /
124500                 WS-ST-WAIT-CNT-TOT (FAC-IDX)
124600     END-IF.
124700     IF WS-ST-WAIT-CNT-RED (FAC-IDX) = 0
124800         MOVE 0 TO STWK-AVG-WAIT-RED
124900     ELSE
125000         COMPUTE STWK-AVG-WAIT-RED ROUNDED =
125100             WS-ST-WAIT-SUM-RED (FAC-IDX) /
125200                 WS-ST-WAIT-CNT-RED (FAC-IDX)
125300     END-IF.
125400     IF WS-ST-WAIT-CNT-ORANGE (FAC-IDX) = 0
125500         MOVE 0 TO STWK-AVG-WAIT-ORANGE
125600     ELSE
125700         COMPUTE STWK-AVG-WAIT-ORANGE ROUNDED =
125800             WS-ST-WAIT-SUM-ORANGE (FAC-IDX) /
125900                 WS-ST-WAIT-CNT-ORANGE (FAC-IDX)
126000     END-IF.
126100     IF WS-ST-WAIT-CNT-YELLOW (FAC-IDX) = 0
126200         MOVE 0 TO STWK-AVG-WAIT-YELLOW
126300     ELSE
126400         COMPUTE STWK-AVG-WAIT-YELLOW ROUNDED =
126500             WS-ST-WAIT-SUM-YELLOW (FAC-IDX) /
126600                 WS-ST-WAIT-CNT-YELLOW (FAC-IDX)
126700     END-IF.
126800     IF WS-ST-WAIT-CNT-GREEN (FAC-IDX) = 0
126900         MOVE 0 TO STWK-AVG-WAIT-GREEN
127000     ELSE
127100         COMPUTE STWK-AVG-WAIT-GREEN ROUNDED =
127200             WS-ST-WAIT-SUM-GREEN (FAC-IDX) /
127300                 WS-ST-WAIT-CNT-GREEN (FAC-IDX)
127400     END-IF.
127500     IF WS-ST-WAIT-CNT-BLUE (FAC-IDX) = 0
127600         MOVE 0 TO STWK-AVG-WAIT-BLUE
127700     ELSE
127800         COMPUTE STWK-AVG-WAIT-BLUE ROUNDED =
127900             WS-ST-WAIT-SUM-BLUE (FAC-IDX) /
128000                 WS-ST-WAIT-CNT-BLUE (FAC-IDX)
128100     END-IF.
128200 560-EXIT.
128300     EXIT.
128400
128500 600-PAGE-BREAK.
128600     WRITE QUEUE-RPT-REC FROM WS-BLANK-LINE
128700         AFTER ADVANCING NEXT-PAGE.
128800     PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.
128900 600-EXIT.
129000     EXIT.
129100
129200 700-WRITE-PAGE-HDR.
129300     MOVE '700-WRITE-PAGE-HDR' TO PARA-NAME.
129400     MOVE SPACES TO WS-Q-LINE.
129500     MOVE 'DAILY TRIAGE QUEUE REPORT' TO QP-TITLE.
129600     MOVE 'DATE: ' TO QP-DATE-LIT.
129700     MOVE WS-DATE-EDIT TO QP-DATE.
129800     MOVE 'PAGE: ' TO QP-PAGE-LIT.
129900     MOVE WS-PAGES TO QP-PAGE.
130000     WRITE QUEUE-RPT-REC FROM WS-Q-LINE.
130100     ADD 1 TO WS-PAGES.
130200     MOVE ZERO TO WS-LINES.
130300     ADD 2 TO WS-LINES.
130400 700-EXIT.
130500     EXIT.
130600
130700 750-CHECK-PAGINATION.
130800     IF WS-LINES > 55
130900         PERFORM 600-PAGE-BREAK THRU 600-EXIT.
131000 750-EXIT.
131100     EXIT.
131200
131300 900-CLEANUP.
131400     MOVE '900-CLEANUP' TO PARA-NAME.
131500     PERFORM 510-FAC-FOOTER THRU 510-EXIT.
131600     PERFORM 550-WRITE-STATS-WORK THRU 550-EXIT.
131700
131800     MOVE SPACES TO WS-Q-LINE.
131900     MOVE 'GRAND TOTAL - ' TO QG-LIT.
132000     MOVE 'RED    :' TO QG-RED-LIT.
132100     MOVE GT-WAIT-RED TO QG-RED.
132200     MOVE 'ORANGE :' TO QG-ORANGE-LIT.
132300     MOVE GT-WAIT-ORANGE TO QG-ORANGE.
132400     MOVE 'YELLOW :' TO QG-YELLOW-LIT.
132500     MOVE GT-WAIT-YELLOW TO QG-YELLOW.
132600     MOVE 'GREEN  :' TO QG-GREEN-LIT.
132700     MOVE GT-WAIT-GREEN TO QG-GREEN.
132800     MOVE 'BLUE   :' TO QG-BLUE-LIT.
132900     MOVE GT-WAIT-BLUE TO QG-BLUE.
133000     MOVE 'TOTAL  :' TO QG-TOTAL-LIT.
133100     COMPUTE QG-TOTAL = GT-WAIT-RED + GT-WAIT-ORANGE +
133200         GT-WAIT-YELLOW + GT-WAIT-GREEN + GT-WAIT-BLUE.
133300     MOVE 'CRITICAL :' TO QG-CRIT-LIT.
133400     COMPUTE QG-CRITICAL = GT-WAIT-RED + GT-WAIT-ORANGE.
133500     WRITE QUEUE-RPT-REC FROM WS-Q-LINE.
133600
133700     MOVE SPACES TO STWK-STATS-WORK-REC.
133800     MOVE 'G' TO STWK-REC-TYPE.
133900     MOVE 'ALL ' TO STWK-FACILITY-ID.
134000     MOVE 'CITY-WIDE GRAND TOTAL' TO STWK-FACILITY-NAME.
134100     MOVE GT-TOTAL TO STWK-TOTAL-PATIENTS.
134200     MOVE GT-CNT-RED TO STWK-COUNT-RED.
134300     MOVE GT-CNT-ORANGE TO STWK-COUNT-ORANGE.
134400     MOVE GT-CNT-YELLOW TO STWK-COUNT-YELLOW.
134500     MOVE GT-CNT-GREEN TO STWK-COUNT-GREEN.
134600     MOVE GT-CNT-BLUE TO STWK-COUNT-BLUE.
134700     MOVE GT-DISCHARGED TO STWK-DISCHARGED.
134800     MOVE GT-TRANSFERRED TO STWK-TRANSFERRED.
134900     MOVE GT-LEFT TO STWK-LEFT-WO-CARE.
135000     IF GT-TOTAL = 0
135100         MOVE 0 TO STWK-LWBS-RATE
135200     ELSE
135300         COMPUTE STWK-LWBS-RATE ROUNDED =
135400             (GT-LEFT / GT-TOTAL) * 100
135500     END-IF.
135600     IF GT-WAIT-CNT-TOT = 0
135700         MOVE 0 TO STWK-AVG-WAIT-TOTAL
135800     ELSE
135900         COMPUTE STWK-AVG-WAIT-TOTAL ROUNDED =
136000             GT-WAIT-SUM-TOT / GT-WAIT-CNT-TOT
136100     END-IF.
136200     IF GT-WAIT-CNT-RED = 0
136300         MOVE 0 TO STWK-AVG-WAIT-RED
136400     ELSE
136500         COMPUTE STWK-AVG-WAIT-RED ROUNDED =
136600             GT-WAIT-SUM-RED / GT-WAIT-CNT-RED
136700     END-IF.
136800     IF GT-WAIT-CNT-ORANGE = 0
136900         MOVE 0 TO STWK-AVG-WAIT-ORANGE
137000     ELSE
137100         COMPUTE STWK-AVG-WAIT-ORANGE ROUNDED =
137200             GT-WAIT-SUM-ORANGE / GT-WAIT-CNT-ORANGE
137300     END-IF.
137400     IF GT-WAIT-CNT-YELLOW = 0
137500         MOVE 0 TO STWK-AVG-WAIT-YELLOW
137600     ELSE
137700         COMPUTE STWK-AVG-WAIT-YELLOW ROUNDED =
137800             GT-WAIT-SUM-YELLOW / GT-WAIT-CNT-YELLOW
137900     END-IF.
138000     IF GT-WAIT-CNT-GREEN = 0
138100         MOVE 0 TO STWK-AVG-WAIT-GREEN
138200     ELSE
138300         COMPUTE STWK-AVG-WAIT-GREEN ROUNDED =
138400             GT-WAIT-SUM-GREEN / GT-WAIT-CNT-GREEN
138500     END-IF.
138600     IF GT-WAIT-CNT-BLUE = 0
138700         MOVE 0 TO STWK-AVG-WAIT-BLUE
138800     ELSE
138900         COMPUTE STWK-AVG-WAIT-BLUE ROUNDED =
139000             GT-WAIT-SUM-BLUE / GT-WAIT-CNT-BLUE
139100     END-IF.
139200     MOVE GT-WTGT-RED TO STWK-WITHIN-TGT-RED.
139300     MOVE GT-WTGT-ORANGE TO STWK-WITHIN-TGT-ORANGE.
139400     MOVE GT-WTGT-YELLOW TO STWK-WITHIN-TGT-YELLOW.
139500     MOVE GT-WTGT-GREEN TO STWK-WITHIN-TGT-GREEN.
139600     MOVE GT-WTGT-BLUE TO STWK-WITHIN-TGT-BLUE.
139700     WRITE STWK-BUFFER FROM STWK-STATS-WORK-REC.
139800
139900     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
140000     DISPLAY '** TRIAGE RECORDS READ    **'.
140100     DISPLAY RECORDS-READ.
140200     DISPLAY '** TRIAGE RECORDS WRITTEN **'.
140300     DISPLAY RECORDS-WRITTEN.
140400     DISPLAY '******** NORMAL END OF JOB TRGEDIT ********'.
140500 900-EXIT.
140600     EXIT.
140700
140800 850-CLOSE-FILES.
140900     MOVE '850-CLOSE-FILES' TO PARA-NAME.
141000     CLOSE TRIAGE-REQUEST-FILE, FACILITY-FILE, TRGSESS-FILE,
141100           QUEUE-RPT, STATS-WORK-FILE, SYSOUT.
141200 850-EXIT.
141300     EXIT.
141400
141500 1000-ABEND-RTN.
141600     MOVE PARA-NAME TO ABEND-PARA-NAME.
141700     WRITE SYSOUT-REC FROM ABEND-REC.
141800     DISPLAY '*** ABNORMAL END OF JOB-TRGEDIT ***' UPON CONSOLE.
141900     DISPLAY ABEND-REC.
142000     MOVE 16 TO RETURN-CODE.
142100     GOBACK.
