000100******************************************************************
000200*    TRGSTWK  --  DAILY STATISTICS WORK RECORD
000300*
000400*    WRITTEN BY TRGEDIT AT EACH FACILITY CONTROL BREAK (ONE
000500*    'F' RECORD PER FACILITY) AND ONCE MORE AT END OF FILE (ONE
000600*    'G' GRAND-TOTAL RECORD).  READ BACK BY TRGSTAT TO PRINT
000700*    SECTIONS 1 AND 2 OF THE STATS-REPORT.
000800*
000900*    FIXED LENGTH 150 BYTES.
001000******************************************************************
001100 01  STWK-STATS-WORK-REC.
001200     05  STWK-REC-TYPE               PIC X(01).
001300         88  STWK-FACILITY-DETAIL        VALUE 'F'.
001400         88  STWK-GRAND-TOTAL            VALUE 'G'.
001500     05  STWK-FACILITY-ID            PIC X(04).
001600     05  STWK-FACILITY-NAME          PIC X(30).
001700     05  STWK-TOTAL-PATIENTS         PIC 9(05).
001800     05  STWK-COUNT-RED              PIC 9(05).
001900     05  STWK-COUNT-ORANGE           PIC 9(05).
002000     05  STWK-COUNT-YELLOW           PIC 9(05).
002100     05  STWK-COUNT-GREEN            PIC 9(05).
002200     05  STWK-COUNT-BLUE             PIC 9(05).
002300     05  STWK-DISCHARGED             PIC 9(05).
002400     05  STWK-TRANSFERRED            PIC 9(05).
002500     05  STWK-LEFT-WO-CARE           PIC 9(05).
002600     05  STWK-LWBS-RATE              PIC 9(03)V99.
002700     05  STWK-AVG-WAIT-TOTAL         PIC 9(04)V9.
002800     05  STWK-AVG-WAIT-RED           PIC 9(04)V9.
002900     05  STWK-AVG-WAIT-ORANGE        PIC 9(04)V9.
003000     05  STWK-AVG-WAIT-YELLOW        PIC 9(04)V9.
003100     05  STWK-AVG-WAIT-GREEN         PIC 9(04)V9.
003200     05  STWK-AVG-WAIT-BLUE          PIC 9(04)V9.
003300     05  STWK-WITHIN-TGT-RED         PIC 9(05).
003400     05  STWK-WITHIN-TGT-ORANGE      PIC 9(05).
003500     05  STWK-WITHIN-TGT-YELLOW      PIC 9(05).
003600     05  STWK-WITHIN-TGT-GREEN       PIC 9(05).
003700     05  STWK-WITHIN-TGT-BLUE        PIC 9(05).
003800     05  FILLER                      PIC X(10).
