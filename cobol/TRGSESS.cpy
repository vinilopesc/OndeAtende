000100******************************************************************
000200*    TRGSESS  --  TRIAGED SESSION OUTPUT RECORD LAYOUT
000300*
000400*    ONE RECORD WRITTEN PER TRIAGE REQUEST, CARRYING THE
000500*    CLASSIFICATION RESULT, QUEUE POSITION, AND TIME METRICS.
000600*    CONSUMED BY TRGSRCH (FOR THE FINAL PRIORITY COLOR) AND
000700*    EVENTUALLY ROLLED INTO THE STATS-WORK TRAILER RECORDS.
000800*
000900*    FIXED LENGTH 120 BYTES.
001000******************************************************************
001100 01  TS-TRIAGED-SESSION-REC.
001200     05  TS-SESSION-ID               PIC X(08).
001300     05  TS-FACILITY-ID              PIC X(04).
001400     05  TS-PRIORITY-LEVEL           PIC 9(01).
001500         88  TS-LEVEL-RED                VALUE 1.
001600         88  TS-LEVEL-ORANGE             VALUE 2.
001700         88  TS-LEVEL-YELLOW             VALUE 3.
001800         88  TS-LEVEL-GREEN              VALUE 4.
001900         88  TS-LEVEL-BLUE               VALUE 5.
002000     05  TS-PRIORITY-COLOR           PIC X(06).
002100     05  TS-TARGET-MINUTES           PIC 9(03).
002200     05  TS-REASON                   PIC X(40).
002300     05  TS-QUEUE-POSITION           PIC 9(03).
002400     05  TS-EST-WAIT-MIN             PIC 9(04).
002500     05  TS-TOTAL-WAIT-MIN           PIC 9(04).
002600     05  TS-DOOR-TO-TRIAGE           PIC 9(04).
002700     05  TS-TRIAGE-TO-ATTEND         PIC 9(04).
002800     05  TS-WITHIN-TARGET            PIC X(01).
002900         88  TS-IS-WITHIN-TARGET         VALUE 'Y'.
003000     05  TS-CPF-VALID                PIC X(01).
003100         88  TS-CPF-IS-VALID             VALUE 'Y'.
003200     05  FILLER                      PIC X(37).
