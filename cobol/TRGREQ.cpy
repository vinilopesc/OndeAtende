000100******************************************************************
000200*    TRGREQ  --  TRIAGE REQUEST RECORD LAYOUT
000300*
000400*    ONE RECORD PER ARRIVING PATIENT, PASSED IN FROM THE
000500*    FRONT-DESK INTAKE SYSTEM.  RECORDS ARRIVE SORTED BY
000600*    FACILITY-ID, THEN BY ARRIVAL TIME WITHIN FACILITY -- THIS
000700*    ORDER IS THE BASIS FOR THE WAITING-QUEUE POSITION.
000800*
000900*    FIXED LENGTH 200 BYTES.
001000******************************************************************
001100 01  TR-TRIAGE-REQUEST-REC.
001200     05  TR-SESSION-ID               PIC X(08).
001300     05  TR-FACILITY-ID              PIC X(04).
001400     05  TR-PATIENT-NAME             PIC X(30).
001500     05  TR-PATIENT-CPF              PIC X(11).
001600     05  TR-AGE-YEARS                PIC 9(03).
001700     05  TR-AGE-MONTHS               PIC 9(04).
001800     05  TR-PREGNANT-FLAG            PIC X(01).
001900         88  TR-IS-PREGNANT              VALUE 'Y'.
002000     05  TR-GESTATION-WEEKS          PIC 9(02).
002100     05  TR-FLOWCHART-ID             PIC X(16).
002200** ARRIVAL/DISCHARGE CLOCK FIELDS -- HHMM, SAME CALENDAR DAY
002300     05  TR-ARRIVAL-TIME             PIC 9(04).
002400     05  TR-ARRIVAL-TIME-R REDEFINES TR-ARRIVAL-TIME.
002500         10  TR-ARR-HH               PIC 9(02).
002600         10  TR-ARR-MM               PIC 9(02).
002700     05  TR-DISCHARGE-TIME           PIC 9(04).
002800     05  TR-DISCHARGE-TIME-R REDEFINES TR-DISCHARGE-TIME.
002900         10  TR-DIS-HH               PIC 9(02).
003000         10  TR-DIS-MM               PIC 9(02).
003100     05  TR-OUTCOME                  PIC X(01).
003200         88  TR-DISCHARGED               VALUE 'D'.
003300         88  TR-TRANSFERRED              VALUE 'T'.
003400         88  TR-LEFT-WITHOUT-CARE        VALUE 'L'.
003500         88  TR-STILL-WAITING            VALUE 'W'.
003600     05  TR-TRIAGE-TIME              PIC 9(04).
003700     05  TR-TRIAGE-TIME-R REDEFINES TR-TRIAGE-TIME.
003800         10  TR-TRI-HH               PIC 9(02).
003900         10  TR-TRI-MM               PIC 9(02).
004000     05  TR-ATTEND-TIME              PIC 9(04).
004100     05  TR-ATTEND-TIME-R REDEFINES TR-ATTEND-TIME.
004200         10  TR-ATT-HH               PIC 9(02).
004300         10  TR-ATT-MM               PIC 9(02).
004400** GENERAL DISCRIMINATORS (8) THEN FLOWCHART-SPECIFIC SLOTS (4,
004500** LAST TWO CURRENTLY SPARE) -- 'Y'/'N'/SPACE
004600     05  TR-DISCRIMINATOR-ANSWERS.
004700         10  TR-ANS-AIRWAY            PIC X(01).
004800         10  TR-ANS-BREATHING         PIC X(01).
004900         10  TR-ANS-SHOCK             PIC X(01).
005000         10  TR-ANS-UNRESPONSIVE      PIC X(01).
005100         10  TR-ANS-SEVERE-PAIN       PIC X(01).
005200         10  TR-ANS-ALTERED-CONSC     PIC X(01).
005300         10  TR-ANS-MODERATE-PAIN     PIC X(01).
005400         10  TR-ANS-PERSIST-VOMIT     PIC X(01).
005500         10  TR-ANS-FLOW-DISC-1       PIC X(01).
005600         10  TR-ANS-FLOW-DISC-2       PIC X(01).
005700         10  TR-ANS-FLOW-DISC-3       PIC X(01).
005800         10  TR-ANS-FLOW-DISC-4       PIC X(01).
005900** VITAL SIGNS -- ALL 9'S IN A FIELD MEANS "NOT MEASURED"
006000     05  TR-VS-SYSTOLIC              PIC 9(03).
006100         88  TR-SYSTOLIC-NOT-TAKEN       VALUE 999.
006200     05  TR-VS-DIASTOLIC             PIC 9(03).
006300         88  TR-DIASTOLIC-NOT-TAKEN      VALUE 999.
006400     05  TR-VS-HEART-RATE            PIC 9(03).
006500         88  TR-HEART-RATE-NOT-TAKEN     VALUE 999.
006600     05  TR-VS-RESP-RATE             PIC 9(02).
006700         88  TR-RESP-RATE-NOT-TAKEN      VALUE 99.
006800     05  TR-VS-TEMPERATURE           PIC 9(02)V9.
006900         88  TR-TEMPERATURE-NOT-TAKEN    VALUE 99.9.
007000     05  TR-VS-SPO2                  PIC 9(03).
007100         88  TR-SPO2-NOT-TAKEN           VALUE 999.
007200     05  TR-VS-GCS                   PIC 9(02).
007300         88  TR-GCS-NOT-TAKEN            VALUE 99.
007400     05  TR-VS-PAIN                  PIC 9(02).
007500         88  TR-PAIN-NOT-TAKEN           VALUE 99.
007600     05  TR-LATITUDE                 PIC S9(03)V9(06).
007700     05  TR-LONGITUDE                PIC S9(03)V9(06).
007800     05  FILLER                      PIC X(53).
